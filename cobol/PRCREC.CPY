000100****************************************************************  00000100
000200*                                                               * 00000200
000300*    COPYBOOK    :  PRCREC                                     *  00000300
000400*    DESCRIPTION :  PRICE RECORD LAYOUT - ONE STORED OR         * 00000400
000500*                   CANDIDATE MARKET RATE FOR A COMMODITY       * 00000500
000600*    RECORD LENGTH :  80 BYTES, FIXED                           * 00000600
000700*                                                               * 00000700
000800*    USED WITH REPLACING ==:TAG:== TO BUILD THE STORE, THE      * 00000800
000900*    CANDIDATE-RATE FEED AND THE ACCEPTED-PRICE OUTPUT FROM     * 00000900
001000*    THIS ONE LAYOUT - SEE LDGNITE FD PRICE-STORE/CANDIDATE-    * 00001000
001100*    RATES/PRICE-OUT.                                           * 00001100
001200*                                                               * 00001200
001300*    MAINTENANCE HISTORY                                        * 00001300
001400*    ------------------                                        *  00001400
001500*    YY/MM/DD  BY     TICKET     DESCRIPTION                    * 00001500
001600*    --------  -----  ---------  -----------------------------*   00001600
001700*    89/04/11  RTW    LDG-0001   ORIGINAL COPYBOOK             *  00001700
001800*    94/06/30  RTW    LDG-0088   ADDED :TAG:-BACKEND            * 00001800
001900*    98/11/19  DSH    LDG-0112   Y2K - PRC-DATE STAYS 9(8)     *  00001900
002000*                                PACKAGE HAD COMPRESSED YY     *  00002000
002100*                                                               * 00002100
002200****************************************************************  00002200
002300 01  :TAG:-PRICE-REC.                                             00002300
002400     05  :TAG:-DATE             PIC 9(08).                        00002400
002500     05  :TAG:-COMM-CODE        PIC X(10).                        00002500
002600     05  :TAG:-UNIT-CODE        PIC X(10).                        00002600
002700     05  :TAG:-AMOUNT           PIC S9(15)V9(05).                 00002700
002800     05  :TAG:-BACKEND          PIC X(20).                        00002800
002900     05  FILLER                 PIC X(12).                        00002900
