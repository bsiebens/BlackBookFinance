000100****************************************************************  00000100
000200*                                                               * 00000200
000300*    COPYBOOK    :  CMMREC                                     *  00000300
000400*    DESCRIPTION :  COMMODITY MASTER RECORD LAYOUT             *  00000400
000500*                   (CURRENCIES, STOCKS, METALS PRICED BY      *  00000500
000600*                   THE NIGHTLY LEDGER BATCH)                  *  00000600
000700*    RECORD LENGTH :  140 BYTES, FIXED                         *  00000700
000800*                                                               * 00000800
000900*    MAINTENANCE HISTORY                                       *  00000900
001000*    ------------------                                        *  00001000
001100*    YY/MM/DD  BY     TICKET     DESCRIPTION                   *  00001100
001200*    --------  -----  ---------  -----------------------------*   00001200
001300*    89/04/11  RTW    LDG-0001   ORIGINAL COPYBOOK             *  00001300
001400*    91/09/02  RTW    LDG-0037   ADDED COMM-BACKEND, AUTO-UPD  *  00001400
001500*    98/11/19  DSH    LDG-0112   Y2K - NO DATE FIELDS, NO CHG  *  00001500
001600*                                                               * 00001600
001700****************************************************************  00001700
001800 01  COMMODITY-REC.                                               00001800
001900     05  COMM-CODE              PIC X(10).                        00001900
002000     05  COMM-NAME               PIC X(100).                      00002000
002100     05  COMM-TYPE               PIC X(10).                       00002100
002200         88  COMM-IS-CURRENCY    VALUE 'CURRENCY'.                00002200
002300         88  COMM-IS-STOCK       VALUE 'STOCK'.                   00002300
002400         88  COMM-IS-METAL       VALUE 'METAL'.                   00002400
002500         88  COMM-IS-OTHER       VALUE 'OTHER'.                   00002500
002600     05  COMM-BACKEND            PIC X(10).                       00002600
002700         88  COMM-BKND-YAHOO     VALUE 'YAHOO'.                   00002700
002800         88  COMM-BKND-WEBSITE   VALUE 'WEBSITE'.                 00002800
002900         88  COMM-BKND-NONE      VALUE 'NONE'.                    00002900
003000     05  COMM-AUTO-UPD           PIC X(01).                       00003000
003100         88  COMM-AUTO-UPDATE    VALUE 'Y'.                       00003100
003200     05  FILLER                  PIC X(09).                       00003200
