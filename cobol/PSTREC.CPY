000100****************************************************************  00000100
000200*                                                               * 00000200
000300*    COPYBOOK    :  PSTREC                                     *  00000300
000400*    DESCRIPTION :  POSTING RECORD LAYOUT - ONE LEG OF A        * 00000400
000500*                   DOUBLE-ENTRY TRANSACTION                    * 00000500
000600*    RECORD LENGTH :  100 BYTES, FIXED                          * 00000600
000700*                                                               * 00000700
000800*    USED WITH REPLACING ==:TAG:== TO BUILD THE INBOUND         * 00000800
000900*    POSTING FEED AND THE REBALANCED POSTING OUTPUT FROM THIS   * 00000900
001000*    ONE LAYOUT - SEE LDGNITE FD POSTING-FILE/POSTING-OUT.      * 00001000
001100*    :TAG:-FOREIGN-AMT/:TAG:-FOREIGN-CURR ARE BLANK ON INPUT,   * 00001100
001200*    FILLED IN BY THE ACCT-BALANCE PHASE WHEN THE POSTING       * 00001200
001300*    CURRENCY DIFFERS FROM THE OWNING ACCOUNT'S DEFAULT.        * 00001300
001400*                                                               * 00001400
001500*    MAINTENANCE HISTORY                                        * 00001500
001600*    ------------------                                        *  00001600
001700*    YY/MM/DD  BY     TICKET     DESCRIPTION                    * 00001700
001800*    --------  -----  ---------  -----------------------------*   00001800
001900*    90/02/14  RTW    LDG-0014   ORIGINAL COPYBOOK              * 00001900
002000*    93/10/05  RTW    LDG-0071   ADDED :TAG:-FOREIGN-AMT/CURR  *  00002000
002100*                                FOR MULTI-CURRENCY POSTINGS    * 00002100
002200*    98/11/19  DSH    LDG-0112   Y2K REVIEW - DATES STAY 9(8)  *  00002200
002300*                                                               * 00002300
002400****************************************************************  00002400
002500 01  :TAG:-POSTING-REC.                                           00002500
002600     05  :TAG:-TXN-ID           PIC 9(08).                        00002600
002700     05  :TAG:-TXN-DATE         PIC 9(08).                        00002700
002800     05  :TAG:-ACCT-ID          PIC 9(06).                        00002800
002900     05  :TAG:-AMOUNT           PIC S9(15)V9(05).                 00002900
003000     05  :TAG:-CURR             PIC X(10).                        00003000
003100     05  :TAG:-IS-BALANCE       PIC X(01).                        00003100
003200         88  :TAG:-BALANCE-LEG      VALUE 'Y'.                    00003200
003300     05  :TAG:-FOREIGN-AMT      PIC S9(15)V9(05).                 00003300
003400     05  :TAG:-FOREIGN-CURR     PIC X(10).                        00003400
003500     05  FILLER                 PIC X(17).                        00003500
