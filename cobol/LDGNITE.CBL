000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF MIDSTATE DATA CENTER        *  00000200
000300* ALL RIGHTS RESERVED                                          *  00000300
000400****************************************************************  00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600****************************************************************  00000600
000700 PROGRAM-ID.     LDGNITE.                                         00000700
000800 AUTHOR.         R T WALSH.                                       00000800
000900 INSTALLATION.   MIDSTATE DATA CENTER.                            00000900
001000 DATE-WRITTEN.   04/11/89.                                        00001000
001100 DATE-COMPILED.                                                   00001100
001200 SECURITY.       RESTRICTED - ACCOUNTING USE ONLY.                00001200
001300*                                                                 00001300
001400****************************************************************  00001400
001500*  PROGRAM     :  LDGNITE                                      *  00001500
001600*  DESCRIPTION :  NIGHTLY GENERAL LEDGER BATCH.  FOUR PHASES   *  00001600
001700*                 RUN IN ONE STEP AGAINST THE SAME IN-CORE      * 00001700
001800*                 TABLES:                                      *  00001800
001900*                    1000  PRICE-UPDATE  - LOAD NEW MARKET      * 00001900
002000*                          RATES FOR AUTO-UPDATE COMMODITIES    * 00002000
002100*                    2000  TXN-BALANCE   - REBALANCE EVERY      * 00002100
002200*                          MULTI-LEG TRANSACTION TO NET ZERO    * 00002200
002300*                    3000  ACCT-BALANCE  - ROLL POSTINGS INTO   * 00002300
002400*                          ACCOUNT BALANCES, CONVERTING         * 00002400
002500*                          FOREIGN-CURRENCY LEGS VIA CNVRATE    * 00002500
002600*                    4000  ACCT-REPORT   - PRINT THE ACCOUNT    * 00002600
002700*                          TREE AND THE BATCH SUMMARY           * 00002700
002800*                                                                *00002800
002900*  CALLS       :  CNVRATE (RATE CONVERSION, SEE LDG-0037)      *  00002900
003000*                                                                *00003000
003100*  MAINTENANCE HISTORY                                          * 00003100
003200*  ------------------                                           * 00003200
003300*  YY/MM/DD  BY     TICKET     DESCRIPTION                      * 00003300
003400*  --------  -----  ---------  ------------------------------  *  00003400
003500*  89/04/11  RTW    LDG-0001   ORIGINAL PROGRAM - PRICE UPDATE  * 00003500
003600*                              AND ACCOUNT REPORT ONLY          * 00003600
003700*  89/11/02  RTW    LDG-0006   ADDED TXN-BALANCE PHASE          * 00003700
003800*  90/02/20  RTW    LDG-0014   ADDED ACCT-BALANCE PHASE AND     * 00003800
003900*                              THE ACCOUNT HIERARCHY COPYBOOK   * 00003900
004000*  91/09/02  RTW    LDG-0037   SPLIT RATE LOOKUP OUT TO CALLED  * 00004000
004100*                              SUBROUTINE CNVRATE SO IT COULD   * 00004100
004200*                              BE UNIT TESTED ON ITS OWN        * 00004200
004300*  92/05/18  RTW    LDG-0052   WEBSITE BACKEND ADDED ALONGSIDE  * 00004300
004400*                              YAHOO - ONE-PER-DAY-PER-COMMODITY* 00004400
004500*                              LIMIT IMPOSED ON THAT BACKEND    * 00004500
004600*  93/10/05  RTW    LDG-0071   PRICE-UPDATE MADE ALL-OR-NOTHING * 00004600
004700*                              PER BACKEND ON A FATAL FILE ERROR* 00004700
004800*  95/07/21  MLK    LDG-0095   ACCT-REPORT NOW TOTALS BY TYPE   * 00004800
004900*                              FOR BASE-CURRENCY ACCOUNTS ONLY  * 00004900
005000*  98/09/03  DSH    LDG-0109   Y2K IMPACT REVIEW BEGUN ON ALL   * 00005000
005100*                              DATE FIELDS IN THIS PROGRAM      * 00005100
005200*  98/11/19  DSH    LDG-0112   Y2K - PRC-DATE/TXN-DATE WINDOWED * 00005200
005300*                              TO FULL CCYYMMDD, ACCEPT FROM    * 00005300
005400*                              DATE YYYYMMDD NOW USED FOR THE   * 00005400
005500*                              RUN DATE (WAS 2-DIGIT YEAR)      * 00005500
005600*  01/03/14  MLK    LDG-0129   BASE CURRENCY (EUR) NOW A        * 00005600
005700*                              WORKING-STORAGE CONSTANT         * 00005700
005800*  04/06/30  JKP    LDG-0150   RATE TABLE ENLARGED TO 50000     * 00005800
005900*                              ENTRIES, ACCOUNT TABLE TO 4000   * 00005900
006000*  07/01/22  JKP    LDG-0168   INDIRECT RATE HOP HARDENED       * 00006000
006100*                              AGAINST CIRCULAR DEFINITIONS     * 00006100
006200*  09/04/02  JKP    LDG-0177   PRICE-OUT NOW CARRIES FORWARD    * 00006200
006300*                              THE FULL PRICE STORE BEFORE      * 00006300
006400*                              APPENDING ACCEPTED CANDIDATES    * 00006400
006500*  14/03/11  JKP    LDG-0183   SCRATCH SUBSCRIPTS WS-CX/WS-LX   * 00006500
006600*                              MOVED TO 77-LEVEL STANDALONE     * 00006600
006700*                              ITEMS PER DATA CENTER STANDARD   * 00006700
006800*                              S-12 (ONE-PARAGRAPH-OWNED ITEMS) * 00006800
006900*  14/06/09  JKP    LDG-0186   PARAGRAPH-LEVEL NARRATIVE        * 00006900
007000*                              COMMENTS ADDED THROUGHOUT PER    * 00007000
007100*                              DOCUMENTATION STANDARD DOC-4 -   * 00007100
007200*                              NO LOGIC CHANGED BY THIS ENTRY   * 00007200
007300*  15/02/26  JKP    LDG-0187   CNVRATE CODE-VALIDITY CHECK WAS  * 00007300
007400*                              WRONGLY GIVEN CMM-TABLE, THE     * 00007400
007500*                              AUTO-UPDATE SUBSET PRICE-UPDATE  * 00007500
007600*                              BUILDS, SO A MANUALLY-PRICED     * 00007600
007700*                              COMMODITY CAME BACK BAD-CODE.    * 00007700
007800*                              1010 NOW ALSO LOADS EVERY CODE   * 00007800
007900*                              ON FILE INTO A NEW UNFILTERED    * 00007900
008000*                              ALL-COMM-CODE-TABLE, AND 3020    * 00008000
008100*                              PASSES THAT TABLE TO CNVRATE     * 00008100
008200*                              INSTEAD - CMM-TABLE STAYS AS IS  * 00008200
008300*                              FOR PRICE-UPDATE ONLY.           * 00008300
008400*                                                                *00008400
008500****************************************************************  00008500
008600*                                                                *00008600
008700*  OPERATIONS NOTES                                             * 00008700
008800*  ----------------                                             * 00008800
008900*  RUN AFTER THE POSTING-FILE AND ACCOUNT-MASTER SORT STEPS IN  * 00008900
009000*  THE NIGHTLY STREAM, BEFORE THE GENERAL LEDGER UPDATE JOB.    * 00009000
009100*  A NONZERO RETURN-CODE FROM THIS STEP HOLDS THE STREAM - SEE  * 00009100
009200*  0700-OPEN-FILES FOR THE CONDITIONS THAT SET RETURN-CODE 16.  * 00009200
009300*  THE BATCH SUMMARY BLOCK AT THE FOOT OF THE REPORT IS WHAT    * 00009300
009400*  THE MORNING OPERATOR CHECK LOOKS AT FIRST - A NONZERO        * 00009400
009500*  CONVERSION-EXCEPTION OR REJECTED COUNT DOES NOT HOLD THE     * 00009500
009600*  STREAM BUT SHOULD BE FOLLOWED UP WITH ACCOUNTING.            * 00009600
009700*                                                                *00009700
009800****************************************************************  00009800
009900 ENVIRONMENT DIVISION.                                            00009900
010000****************************************************************  00010000
010100 CONFIGURATION SECTION.                                           00010100
010200 SOURCE-COMPUTER.  IBM-370.                                       00010200
010300 OBJECT-COMPUTER.  IBM-370.                                       00010300
010400*                                                                 00010400
010500*    SPECIAL-NAMES - C01 NAMES THE CARRIAGE-CONTROL CHANNEL USED  00010500
010600*    TO SKIP TO A NEW PAGE ON RPT-HEADER1; UPSI-0 IS THE TRACE    00010600
010700*    SWITCH OPERATIONS SETS ON THE JOB CARD WHEN THIS RUN NEEDS   00010700
010800*    EXTRA DISPLAY OUTPUT FOR A RERUN INVESTIGATION.              00010800
010900*                                                                 00010900
011000 SPECIAL-NAMES.                                                   00011000
011100     C01 IS TOP-OF-FORM                                           00011100
011200     CLASS ACCT-TYPE-DIGITS IS '0' THRU '9'                       00011200
011300     UPSI-0 ON STATUS IS LDG-TRACE-ON                             00011300
011400            OFF STATUS IS LDG-TRACE-OFF.                          00011400
011500 INPUT-OUTPUT SECTION.                                            00011500
011600*                                                                 00011600
011700*    FILE-CONTROL - FIVE INPUT FILES, TWO OUTPUT FEED-BACK FILES  00011700
011800*    (PRICE-OUT, POSTING-OUT) AND THE PRINTED REPORT.  POSTING-   00011800
011900*    FILE MUST ARRIVE SORTED ASCENDING BY TXN-ID; ACCOUNT-MASTER  00011900
012000*    MUST ARRIVE SORTED BY (PARENT-ID, NAME) - BOTH SORTS ARE DONE00012000
012100*    UPSTREAM OF THIS STEP, NOT BY LDGNITE ITSELF.                00012100
012200*                                                                 00012200
012300 FILE-CONTROL.                                                    00012300
012400     SELECT COMMODITY-MASTER ASSIGN TO CMMMSTR                    00012400
012500            ORGANIZATION IS SEQUENTIAL                            00012500
012600            ACCESS IS SEQUENTIAL                                  00012600
012700            FILE STATUS IS WS-CMM-STATUS.                         00012700
012800     SELECT PRICE-STORE      ASSIGN TO PRCSTOR                    00012800
012900            ORGANIZATION IS SEQUENTIAL                            00012900
013000            ACCESS IS SEQUENTIAL                                  00013000
013100            FILE STATUS IS WS-PRC-STATUS.                         00013100
013200     SELECT CANDIDATE-RATES  ASSIGN TO CANDRATE                   00013200
013300            ORGANIZATION IS SEQUENTIAL                            00013300
013400            ACCESS IS SEQUENTIAL                                  00013400
013500            FILE STATUS IS WS-CAN-STATUS.                         00013500
013600     SELECT PRICE-OUT        ASSIGN TO PRCOUT                     00013600
013700            ORGANIZATION IS SEQUENTIAL                            00013700
013800            ACCESS IS SEQUENTIAL                                  00013800
013900            FILE STATUS IS WS-PRCOUT-STATUS.                      00013900
014000     SELECT ACCOUNT-MASTER   ASSIGN TO ACTMSTR                    00014000
014100            ORGANIZATION IS SEQUENTIAL                            00014100
014200            ACCESS IS SEQUENTIAL                                  00014200
014300            FILE STATUS IS WS-ACT-STATUS.                         00014300
014400     SELECT POSTING-FILE     ASSIGN TO PSTFILE                    00014400
014500            ORGANIZATION IS SEQUENTIAL                            00014500
014600            ACCESS IS SEQUENTIAL                                  00014600
014700            FILE STATUS IS WS-PST-STATUS.                         00014700
014800     SELECT POSTING-OUT      ASSIGN TO PSTOUT                     00014800
014900            ORGANIZATION IS SEQUENTIAL                            00014900
015000            ACCESS IS SEQUENTIAL                                  00015000
015100            FILE STATUS IS WS-PSTOUT-STATUS.                      00015100
015200     SELECT REPORT-FILE      ASSIGN TO LDGRPT                     00015200
015300            FILE STATUS IS WS-RPT-STATUS.                         00015300
015400****************************************************************  00015400
015500 DATA DIVISION.                                                   00015500
015600****************************************************************  00015600
015700 FILE SECTION.                                                    00015700
015800*                                                                 00015800
015900*                                                                 00015900
016000*    COMMODITY-MASTER - THE FULL LIST OF PRICEABLE COMMODITIES,   00016000
016100*    READ ONCE AT THE TOP OF PRICE-UPDATE.                        00016100
016200*                                                                 00016200
016300 FD  COMMODITY-MASTER                                             00016300
016400     RECORDING MODE IS F                                          00016400
016500     BLOCK CONTAINS 0 RECORDS.                                    00016500
016600*    CMMREC IS USED UNCHANGED - THE COMMODITY MASTER HAS ONLY     00016600
016700*    ONE ROLE IN THIS PROGRAM, SO NO :TAG: REPLACEMENT IS         00016700
016800*    NEEDED HERE.                                                 00016800
016900 COPY CMMREC.                                                     00016900
017000*                                                                 00017000
017100*                                                                 00017100
017200*    PRICE-STORE - YESTERDAY'S CLOSING PRICE STORE, READ ONCE AND 00017200
017300*    ECHOED STRAIGHT THROUGH TO PRICE-OUT SO TODAY'S STORE CARRIES00017300
017400*    FORWARD EVERY PRIOR RATE - LDG-0177.                         00017400
017500*                                                                 00017500
017600 FD  PRICE-STORE                                                  00017600
017700     RECORDING MODE IS F                                          00017700
017800     BLOCK CONTAINS 0 RECORDS.                                    00017800
017900*    THE SAME PRCREC LAYOUT SERVES FOUR DIFFERENT ROLES IN        00017900
018000*    THIS PROGRAM (STORED, CANDIDATE, ACCEPTED-OUTPUT) - EACH     00018000
018100*    COPY RENAMES THE FIELDS BY PREFIX SO ALL FOUR CAN COEXIST    00018100
018200*    IN WORKING STORAGE WITHOUT A DUPLICATE-NAME COMPILE ERROR.   00018200
018300 COPY PRCREC REPLACING ==:TAG:== BY ==STOR==.                     00018300
018400*                                                                 00018400
018500*                                                                 00018500
018600*    CANDIDATE-RATES - TODAY'S INCOMING MARKET QUOTES FROM BOTH   00018600
018700*    FEED BACKENDS, EDITED ONE AT A TIME BY 1040-EDIT-CANDIDATE.  00018700
018800*                                                                 00018800
018900 FD  CANDIDATE-RATES                                              00018900
019000     RECORDING MODE IS F                                          00019000
019100     BLOCK CONTAINS 0 RECORDS.                                    00019100
019200 COPY PRCREC REPLACING ==:TAG:== BY ==CAND==.                     00019200
019300*                                                                 00019300
019400*                                                                 00019400
019500*    PRICE-OUT - TONIGHT'S PRICE STORE: EVERY PRIOR RATE PLUS     00019500
019600*    WHATEVER NEW CANDIDATES WERE ACCEPTED, BECOMES TOMORROW'S    00019600
019700*    PRICE-STORE INPUT.                                           00019700
019800*                                                                 00019800
019900 FD  PRICE-OUT                                                    00019900
020000     RECORDING MODE IS F                                          00020000
020100     BLOCK CONTAINS 0 RECORDS.                                    00020100
020200 COPY PRCREC REPLACING ==:TAG:== BY ==POUT==.                     00020200
020300*                                                                 00020300
020400*                                                                 00020400
020500*    ACCOUNT-MASTER - THE CHART OF ACCOUNTS, SORTED BY (PARENT-ID,00020500
020600*    NAME), LOADED ENTIRELY INTO ACT-TABLE BY 3010-LOAD-ACCOUNTS. 00020600
020700*                                                                 00020700
020800 FD  ACCOUNT-MASTER                                               00020800
020900     RECORDING MODE IS F                                          00020900
021000     BLOCK CONTAINS 0 RECORDS.                                    00021000
021100*    ACTREC IS USED UNCHANGED - THE ACCOUNT MASTER HAS ONLY       00021100
021200*    ONE ROLE IN THIS PROGRAM.                                    00021200
021300 COPY ACTREC.                                                     00021300
021400*                                                                 00021400
021500*                                                                 00021500
021600*    POSTING-FILE - TODAY'S INBOUND TRANSACTION LEGS, SORTED      00021600
021700*    ASCENDING BY TXN-ID SO EVERY LEG OF ONE TRANSACTION ARRIVES  00021700
021800*    TOGETHER FOR THE CONTROL BREAK IN 2020-PROCESS-GROUP.        00021800
021900*                                                                 00021900
022000 FD  POSTING-FILE                                                 00022000
022100     RECORDING MODE IS F                                          00022100
022200     BLOCK CONTAINS 0 RECORDS.                                    00022200
022300*    PSTREC SERVES BOTH THE INBOUND POSTING FEED (PST PREFIX)     00022300
022400*    AND THE REBALANCED POSTING OUTPUT (POST PREFIX BELOW) -      00022400
022500*    SAME LAYOUT, TWO ROLES.                                      00022500
022600 COPY PSTREC REPLACING ==:TAG:== BY ==PST==.                      00022600
022700*                                                                 00022700
022800*                                                                 00022800
022900*    POSTING-OUT - THE SAME POSTING LEGS, REBALANCED AND, WHERE   00022900
023000*    NEEDED, CONVERTED TO THE OWNING ACCOUNT'S CURRENCY, READY FOR00023000
023100*    DOWNSTREAM POSTING TO THE GENERAL LEDGER.                    00023100
023200*                                                                 00023200
023300 FD  POSTING-OUT                                                  00023300
023400     RECORDING MODE IS F                                          00023400
023500     BLOCK CONTAINS 0 RECORDS.                                    00023500
023600 COPY PSTREC REPLACING ==:TAG:== BY ==POST==.                     00023600
023700*                                                                 00023700
023800 FD  REPORT-FILE                                                  00023800
023900     RECORDING MODE IS F.                                         00023900
024000 01  REPORT-RECORD              PIC X(132).                       00024000
024100*                                                                 00024100
024200****************************************************************  00024200
024300 WORKING-STORAGE SECTION.                                         00024300
024400****************************************************************  00024400
024500*                                                                 00024500
024600*                                                                 00024600
024700*    SYSTEM-DATE-AND-TIME HOLDS THE RUN DATE AND TIME ACCEPTED    00024700
024800*    ONCE AT 0000-MAIN AND STAMPED ON THE REPORT HEADING.         00024800
024900*                                                                 00024900
025000 01  SYSTEM-DATE-AND-TIME.                                        00025000
025100     05  CURRENT-DATE-8.                                          00025100
025200         10  CURRENT-CCYY            PIC 9(04).                   00025200
025300         10  CURRENT-MM              PIC 9(02).                   00025300
025400         10  CURRENT-DD              PIC 9(02).                   00025400
025500     05  CURRENT-TIME.                                            00025500
025600         10  CURRENT-HOUR            PIC 9(02).                   00025600
025700         10  CURRENT-MINUTE          PIC 9(02).                   00025700
025800         10  CURRENT-SECOND          PIC 9(02).                   00025800
025900         10  CURRENT-HNDSEC          PIC 9(02).                   00025900
026000     05  FILLER                  PIC X(02) VALUE SPACES.          00026000
026100*                                                                 00026100
026200*                                                                 00026200
026300*    WS-CONSTANTS - WS-BASE-CURRENCY IS THE LEDGER'S FUNCTIONAL   00026300
026400*    CURRENCY, TESTED THROUGHOUT PRICE-UPDATE AND ACCT-REPORT     00026400
026500*    RATHER THAN HARD-CODING 'EUR' IN EVERY COMPARE (LDG-0129).   00026500
026600*    WS-BACKEND-YAHOO/WS-BACKEND-WEBSITE NAME THE TWO PRICE-FEED  00026600
026700*    SOURCES A COMMODITY MAY BE FLAGGED AUTO-UPDATE FROM.         00026700
026800*                                                                 00026800
026900 01  WS-CONSTANTS.                                                00026900
027000     05  WS-BASE-CURRENCY        PIC X(10) VALUE 'EUR'.           00027000
027100     05  WS-BACKEND-YAHOO        PIC X(10) VALUE 'YAHOO'.         00027100
027200     05  WS-BACKEND-WEBSITE      PIC X(10) VALUE 'WEBSITE'.       00027200
027300     05  FILLER                  PIC X(10) VALUE SPACES.          00027300
027400*    WS-SPACES-40 SUPPLIES THE BLANK PADDING STRUNG IN FRONT OF   00027400
027500*    AN INDENTED ACCOUNT NAME BY 4021-PRINT-DETAIL.               00027500
027600 01  WS-SPACES-40                PIC X(40) VALUE SPACES.          00027600
027700*                                                                 00027700
027800*                                                                 00027800
027900*    WS-FILE-STATUSES - ONE TWO-BYTE FILE-STATUS FIELD PER FILE,  00027900
028000*    MOVED FROM THE SELECT CLAUSE'S FILE STATUS CLAUSE AFTER EVERY00028000
028100*    OPEN/READ/WRITE AND TESTED BY THE OWNING PARAGRAPH.          00028100
028200*                                                                 00028200
028300 01  WS-FILE-STATUSES.                                            00028300
028400     05  WS-CMM-STATUS           PIC X(02) VALUE SPACES.          00028400
028500     05  WS-PRC-STATUS           PIC X(02) VALUE SPACES.          00028500
028600     05  WS-CAN-STATUS           PIC X(02) VALUE SPACES.          00028600
028700     05  WS-PRCOUT-STATUS        PIC X(02) VALUE SPACES.          00028700
028800     05  WS-ACT-STATUS           PIC X(02) VALUE SPACES.          00028800
028900     05  WS-PST-STATUS           PIC X(02) VALUE SPACES.          00028900
029000     05  WS-PSTOUT-STATUS        PIC X(02) VALUE SPACES.          00029000
029100     05  WS-RPT-STATUS           PIC X(02) VALUE SPACES.          00029100
029200     05  FILLER                  PIC X(02) VALUE SPACES.          00029200
029300*                                                                 00029300
029400*                                                                 00029400
029500*    WS-FILE-STATUS-R REDEFINES THE STATUS GROUP AS A TABLE OF    00029500
029600*    SINGLE BYTES SO A DUMP UTILITY CAN DISPLAY ALL SEVEN STATUSES00029600
029700*    AT ONCE DURING ABEND DIAGNOSIS.                              00029700
029800*                                                                 00029800
029900 01  WS-FILE-STATUS-R  REDEFINES WS-FILE-STATUSES.                00029900
030000     05  WS-STATUS-BYTE          PIC X(01) OCCURS 16 TIMES.       00030000
030100*                                                                 00030100
030200*                                                                 00030200
030300*    WS-SWITCHES - ONE EOF SWITCH PER INPUT FILE PLUS THE         00030300
030400*    CANDIDATE-FEED FATAL/FAILED SWITCHES SET BY 0700-OPEN-FILES  00030400
030500*    AND 1030-READ-CANDIDATE WHEN THE CANDIDATE-RATES FEED CANNOT 00030500
030600*    BE TRUSTED - LDG-0071.                                       00030600
030700*                                                                 00030700
030800 01  WS-SWITCHES.                                                 00030800
030900     05  WS-CMM-EOF-SW           PIC X(01) VALUE 'N'.             00030900
031000         88  WS-CMM-EOF              VALUE 'Y'.                   00031000
031100     05  WS-PRC-EOF-SW           PIC X(01) VALUE 'N'.             00031100
031200         88  WS-PRC-EOF              VALUE 'Y'.                   00031200
031300     05  WS-CAN-EOF-SW           PIC X(01) VALUE 'N'.             00031300
031400         88  WS-CAN-EOF              VALUE 'Y'.                   00031400
031500     05  WS-ACT-EOF-SW           PIC X(01) VALUE 'N'.             00031500
031600         88  WS-ACT-EOF              VALUE 'Y'.                   00031600
031700     05  WS-PST-EOF-SW           PIC X(01) VALUE 'N'.             00031700
031800         88  WS-PST-EOF              VALUE 'Y'.                   00031800
031900     05  WS-CAN-FATAL-SW         PIC X(01) VALUE 'N'.             00031900
032000         88  WS-CAN-FATAL            VALUE 'Y'.                   00032000
032100     05  WS-YAHOO-FAILED-SW      PIC X(01) VALUE 'N'.             00032100
032200         88  WS-YAHOO-FAILED         VALUE 'Y'.                   00032200
032300     05  WS-WEBSITE-FAILED-SW    PIC X(01) VALUE 'N'.             00032300
032400         88  WS-WEBSITE-FAILED       VALUE 'Y'.                   00032400
032500     05  FILLER                  PIC X(01) VALUE SPACES.          00032500
032600*                                                                 00032600
032700*    WS-CX/WS-LX BELOW ARE 77-LEVEL, NOT PART OF THE GROUP -      00032700
032800*    EACH IS OWNED AND STEPPED BY ONE PARAGRAPH ONLY, PER DATA    00032800
032900*    CENTER STANDARD S-12 (LDG-0183).                             00032900
033000*                                                                 00033000
033100 77  WS-CX                   PIC S9(08) COMP.                     00033100
033200 77  WS-LX                   PIC S9(08) COMP.                     00033200
033300*                                                                 00033300
033400 01  WS-SUBSCRIPTS.                                               00033400
033500     05  WS-AX                   PIC S9(08) COMP.                 00033500
033600     05  WS-GX                   PIC S9(08) COMP.                 00033600
033700     05  WS-SX                   PIC S9(08) COMP.                 00033700
033800     05  WS-TX                   PIC S9(08) COMP.                 00033800
033900     05  WS-RX                   PIC S9(08) COMP.                 00033900
034000     05  WS-PARENT-IX            PIC S9(08) COMP.                 00034000
034100     05  WS-CHILD-START          PIC S9(08) COMP.                 00034100
034200     05  WS-CHILD-END            PIC S9(08) COMP.                 00034200
034300     05  WS-THIS-DEPTH           PIC S9(04) COMP.                 00034300
034400     05  FILLER                  PIC X(04) VALUE SPACES.          00034400
034500*                                                                 00034500
034600*                                                                 00034600
034700*    WS-COUNTS - THE OCCURS DEPENDING ON COUNTERS FOR EVERY       00034700
034800*    VARIABLE-LENGTH TABLE IN THIS WORKING-STORAGE, ONE FIELD PER 00034800
034900*    TABLE, ALL COMP-3 PER HOUSE CONVENTION FOR RUN-LENGTH COUNTS.00034900
035000*                                                                 00035000
035100 01  WS-COUNTS.                                                   00035100
035200     05  WS-CMM-COUNT            PIC S9(05) COMP-3 VALUE 0.       00035200
035300     05  WS-ALLCMM-COUNT         PIC S9(05) COMP-3 VALUE 0.       00035300
035400     05  WS-LAT-COUNT            PIC S9(05) COMP-3 VALUE 0.       00035400
035500     05  WS-ACC-COUNT            PIC S9(05) COMP-3 VALUE 0.       00035500
035600     05  WS-ACT-COUNT            PIC S9(07) COMP-3 VALUE 0.       00035600
035700     05  WS-GRP-COUNT            PIC S9(07) COMP-3 VALUE 0.       00035700
035800     05  WS-STACK-TOP            PIC S9(07) COMP-3 VALUE 0.       00035800
035900     05  WS-LEG-COUNT            PIC S9(03) COMP-3 VALUE 0.       00035900
036000     05  WS-BAL-LEG-IX           PIC S9(03) COMP-3 VALUE 0.       00036000
036100     05  WS-RATE-COUNT           PIC S9(07) COMP-3 VALUE 0.       00036100
036200     05  FILLER                  PIC X(04) VALUE SPACES.          00036200
036300*                                                                 00036300
036400*                                                                 00036400
036500*    PRICE-UPDATE-TOTALS - ACCEPTED/REJECTED COUNTERS AND A       00036500
036600*    FAILURE REASON TEXT PER BACKEND, PRINTED BY 1090-BACKEND-    00036600
036700*    SUMMARY AT THE END OF THE PRICE-UPDATE PHASE.                00036700
036800*                                                                 00036800
036900 01  PRICE-UPDATE-TOTALS.                                         00036900
037000     05  WS-YAHOO-ACCEPTED       PIC S9(07) COMP-3 VALUE 0.       00037000
037100     05  WS-YAHOO-REJECTED       PIC S9(07) COMP-3 VALUE 0.       00037100
037200     05  WS-WEBSITE-ACCEPTED     PIC S9(07) COMP-3 VALUE 0.       00037200
037300     05  WS-WEBSITE-REJECTED     PIC S9(07) COMP-3 VALUE 0.       00037300
037400     05  WS-YAHOO-REASON         PIC X(40) VALUE SPACES.          00037400
037500     05  WS-WEBSITE-REASON       PIC X(40) VALUE SPACES.          00037500
037600     05  FILLER                  PIC X(04) VALUE SPACES.          00037600
037700*                                                                 00037700
037800*                                                                 00037800
037900*    TXN-BALANCE-TOTALS - COUNTS OF TRANSACTIONS READ, REBALANCED 00037900
038000*    AND FOUND ALREADY IN BALANCE DURING THE 2000-BALANCE-POSTINGS00038000
038100*    PASS, PRINTED ON THE FINAL BATCH SUMMARY LINE.               00038100
038200*                                                                 00038200
038300 01  TXN-BALANCE-TOTALS.                                          00038300
038400     05  WS-TXN-READ             PIC S9(07) COMP-3 VALUE 0.       00038400
038500     05  WS-TXN-REBALANCED       PIC S9(07) COMP-3 VALUE 0.       00038500
038600     05  WS-TXN-IN-BALANCE       PIC S9(07) COMP-3 VALUE 0.       00038600
038700     05  FILLER                  PIC X(04) VALUE SPACES.          00038700
038800*                                                                 00038800
038900*                                                                 00038900
039000*    ACCT-BALANCE-TOTALS - COUNTS POSTING LEGS LEFT UNCONVERTED   00039000
039100*    BECAUSE CNVRATE COULD NOT PRODUCE A RATE, PRINTED ON THE     00039100
039200*    FINAL BATCH SUMMARY LINE RATHER THAN ABENDING THE RUN.       00039200
039300*                                                                 00039300
039400 01  ACCT-BALANCE-TOTALS.                                         00039400
039500     05  WS-CONV-EXCEPTIONS      PIC S9(07) COMP-3 VALUE 0.       00039500
039600     05  FILLER                  PIC X(04) VALUE SPACES.          00039600
039700*                                                                 00039700
039800 01  WS-TODAY-DATE               PIC 9(08) VALUE ZEROS.           00039800
039900*                                                                 00039900
040000*    WS-TODAY-DATE-R REDEFINES TODAY'S DATE INTO CCYY/MM/DD PIECES00040000
040100*    FOR THE REPORT HEADING AND FOR THE YAHOO FUTURE-DATE EDIT IN 00040100
040200*    1040-EDIT-CANDIDATE.                                         00040200
040300*                                                                 00040300
040400 01  WS-TODAY-DATE-R  REDEFINES WS-TODAY-DATE.                    00040400
040500     05  WS-TODAY-CCYY           PIC 9(04).                       00040500
040600     05  WS-TODAY-MM             PIC 9(02).                       00040600
040700     05  WS-TODAY-DD             PIC 9(02).                       00040700
040800*                                                                 00040800
040900*                                                                 00040900
041000*    CMM-TABLE HOLDS EVERY AUTO-UPDATE COMMODITY LOADED BY        00041000
041100*    1010-LOAD-COMMODITIES, SEARCHED BY 1041-FIND-COMMODITY TO    00041100
041200*    VALIDATE EACH CANDIDATE RATE'S COMMODITY CODE AND BACKEND.   00041200
041300*                                                                 00041300
041400 01  CMM-TABLE.                                                   00041400
041500     05  CMM-ENTRY OCCURS 0 TO 2000 TIMES                         00041500
041600             DEPENDING ON WS-CMM-COUNT.                           00041600
041700         10  CMM-T-CODE          PIC X(10).                       00041700
041800         10  CMM-T-TYPE          PIC X(10).                       00041800
041900         10  CMM-T-BACKEND       PIC X(10).                       00041900
042000         10  CMM-T-AUTO-UPD      PIC X(01).                       00042000
042100         10  FILLER              PIC X(09).                       00042100
042200*                                                                 00042200
042300*                                                                 00042300
042400*    ALL-COMM-CODE-TABLE CARRIES EVERY COMMODITY-MASTER CODE,     00042400
042500*    NOT JUST THE AUTO-UPDATE SUBSET IN CMM-TABLE - LDG-0187.     00042500
042600*    THIS IS WHAT GOES TO CNVRATE FOR ITS CODE-VALIDITY CHECK,    00042600
042700*    BYTE-FOR-BYTE IDENTICAL TO CNVRATE'S LK-CNV-COMM-TABLE,      00042700
042800*    SINCE IT IS PASSED BY REFERENCE ON EVERY CNVRATE CALL FROM   00042800
042900*    3020-APPLY-POSTING.  A MANUALLY-PRICED COMMODITY (AUTO-      00042900
043000*    UPD = 'N') IS A LEGITIMATE ACCOUNT OR POSTING CURRENCY AND   00043000
043100*    MUST NOT COME BACK BAD-CODE JUST BECAUSE IT NEVER QUALIFIED  00043100
043200*    FOR THE PRICE-UPDATE EDIT PASS.                              00043200
043300*                                                                 00043300
043400 01  ALL-COMM-CODE-TABLE.                                         00043400
043500     05  ALL-COMM-CODE-ENTRY OCCURS 0 TO 2000 TIMES               00043500
043600                 DEPENDING ON WS-ALLCMM-COUNT.                    00043600
043700         10  ALL-COMM-CODE       PIC X(10).                       00043700
043800*                                                                 00043800
043900*                                                                 00043900
044000*    LAT-TABLE TRACKS THE LATEST DATE SEEN, STORED OR CANDIDATE,  00044000
044100*    FOR EACH COMMODITY/BACKEND PAIR, AND WHETHER THAT LATEST DATE00044100
044200*    IS TODAY - THE BASIS FOR THE DUPLICATE AND DATE-PROGRESSION  00044200
044300*    EDITS IN 1040-EDIT-CANDIDATE.                                00044300
044400*                                                                 00044400
044500 01  LAT-TABLE.                                                   00044500
044600     05  LAT-ENTRY OCCURS 0 TO 2000 TIMES                         00044600
044700             DEPENDING ON WS-LAT-COUNT.                           00044700
044800         10  LAT-COMM            PIC X(10).                       00044800
044900         10  LAT-BACKEND         PIC X(10).                       00044900
045000         10  LAT-DATE            PIC 9(08).                       00045000
045100         10  LAT-TODAY-SW        PIC X(01).                       00045100
045200         10  FILLER              PIC X(09).                       00045200
045300*                                                                 00045300
045400*                                                                 00045400
045500*    ACC-BUFFER-TABLE HOLDS EVERY CANDIDATE RATE THAT SURVIVED    00045500
045600*    EDITING UNTIL 1070-COMMIT-ACCEPTED FLUSHES IT TO PRICE-OUT - 00045600
045700*    LDG-0071.  NOTHING IS WRITTEN TO PRICE-OUT DURING THE EDIT   00045700
045800*    PASS ITSELF.                                                 00045800
045900*                                                                 00045900
046000 01  ACC-BUFFER-TABLE.                                            00046000
046100     05  ACC-ENTRY OCCURS 0 TO 2000 TIMES                         00046100
046200             DEPENDING ON WS-ACC-COUNT.                           00046200
046300         10  ACC-BACKEND         PIC X(10).                       00046300
046400         10  ACC-DATE            PIC 9(08).                       00046400
046500         10  ACC-COMM            PIC X(10).                       00046500
046600         10  ACC-UNIT            PIC X(10).                       00046600
046700         10  ACC-AMOUNT          PIC S9(15)V9(05).                00046700
046800         10  ACC-SRC             PIC X(20).                       00046800
046900         10  FILLER              PIC X(10).                       00046900
047000*                                                                 00047000
047100*                                                                 00047100
047200*    WS-RATE-TABLE IS THE IN-CORE COPY OF EVERY RATE ON FILE,     00047200
047300*    STORED PLUS ACCEPTED-THIS-RUN, PASSED BY REFERENCE TO CNVRATE00047300
047400*    AS LK-CNV-RATE-TABLE - ENTRY LAYOUT MUST STAY IDENTICAL ON   00047400
047500*    BOTH SIDES OF THE CALL.                                      00047500
047600*                                                                 00047600
047700 01  WS-RATE-TABLE.                                               00047700
047800     05  RATE-ENTRY OCCURS 0 TO 50000 TIMES                       00047800
047900             DEPENDING ON WS-RATE-COUNT.                          00047900
048000         10  RATE-COMM           PIC X(10).                       00048000
048100         10  RATE-UNIT           PIC X(10).                       00048100
048200         10  RATE-DATE           PIC 9(08).                       00048200
048300         10  RATE-AMOUNT         PIC S9(15)V9(05).                00048300
048400*                                                                 00048400
048500*                                                                 00048500
048600*    ACT-TABLE IS THE IN-CORE ACCOUNT MASTER, LOADED ONCE BY      00048600
048700*    3010-LOAD-ACCOUNTS AND CARRYING A RUNNING ACT-T-BALANCE      00048700
048800*    UPDATED BY EVERY POSTING LEG APPLIED IN 3020-APPLY-POSTING.  00048800
048900*                                                                 00048900
049000 01  ACT-TABLE.                                                   00049000
049100     05  ACT-ENTRY OCCURS 0 TO 4000 TIMES                         00049100
049200             DEPENDING ON WS-ACT-COUNT.                           00049200
049300         10  ACT-T-ID            PIC 9(06).                       00049300
049400         10  ACT-T-PARENT        PIC 9(06).                       00049400
049500         10  ACT-T-NAME          PIC X(50).                       00049500
049600         10  ACT-T-TYPE          PIC X(12).                       00049600
049700         10  ACT-T-BANK          PIC X(30).                       00049700
049800         10  ACT-T-CURR          PIC X(10).                       00049800
049900         10  ACT-T-BALANCE       PIC S9(15)V9(05).                00049900
050000         10  FILLER              PIC X(10).                       00050000
050100*                                                                 00050100
050200*                                                                 00050200
050300*    GRP-TABLE RECORDS THE CONTIGUOUS RUN OF ACT-TABLE ROWS       00050300
050400*    BELONGING TO EACH PARENT ACCOUNT, BUILT BY 4010-BUILD-GROUPS 00050400
050500*    AND WALKED BY THE 4020-PRINT-NEXT TREE TRAVERSAL - LDG-0095. 00050500
050600*                                                                 00050600
050700 01  GRP-TABLE.                                                   00050700
050800     05  GRP-ENTRY OCCURS 0 TO 4000 TIMES                         00050800
050900             DEPENDING ON WS-GRP-COUNT.                           00050900
051000         10  GRP-PARENT-ID       PIC 9(06).                       00051000
051100         10  GRP-START           PIC S9(07) COMP.                 00051100
051200         10  GRP-END             PIC S9(07) COMP.                 00051200
051300         10  FILLER              PIC X(04).                       00051300
051400*                                                                 00051400
051500*                                                                 00051500
051600*    STACK-TABLE IS THE EXPLICIT PUSH-DOWN STACK THAT STANDS IN   00051600
051700*    FOR A RECURSIVE PERFORM DURING THE CHART-OF-ACCOUNTS TREE    00051700
051800*    WALK - LDG-0095.  WS-STACK-TOP IS THE CURRENT STACK DEPTH.   00051800
051900*                                                                 00051900
052000 01  STACK-TABLE.                                                 00052000
052100     05  STACK-ENTRY OCCURS 0 TO 4000 TIMES                       00052100
052200             DEPENDING ON WS-STACK-TOP.                           00052200
052300         10  STACK-IX            PIC S9(07) COMP.                 00052300
052400         10  STACK-DEPTH         PIC S9(04) COMP.                 00052400
052500         10  FILLER              PIC X(02).                       00052500
052600*                                                                 00052600
052700*                                                                 00052700
052800*    TYPE-TOTAL-TABLE ACCUMULATES BASE-CURRENCY BALANCES UNDER THE00052800
052900*    SEVEN FIXED ACCOUNT TYPES PRIMED BY 0800-INIT-REPORT, PRINTED00052900
053000*    BY 4040-PRINT-TYPE-TOTALS AT THE FOOT OF THE ACCOUNT REPORT. 00053000
053100*                                                                 00053100
053200 01  TYPE-TOTAL-TABLE.                                            00053200
053300     05  TYPE-TOTAL-ENTRY OCCURS 7 TIMES.                         00053300
053400         10  TT-TYPE             PIC X(12).                       00053400
053500         10  TT-AMOUNT           PIC S9(15)V9(05).                00053500
053600         10  FILLER              PIC X(08).                       00053600
053700*                                                                 00053700
053800*                                                                 00053800
053900*    TXN-LEG-TABLE BUFFERS EVERY LEG OF THE TRANSACTION CURRENTLY 00053900
054000*    BEING ASSEMBLED BY 2020-PROCESS-GROUP SO 2030-FINISH-GROUP   00054000
054100*    CAN REBALANCE THE WHOLE GROUP AT ONCE - LDG-0006.  CLEARED BY00054100
054200*    RESETTING WS-LEG-COUNT AT THE END OF EACH GROUP.             00054200
054300*                                                                 00054300
054400 01  TXN-LEG-TABLE.                                               00054400
054500     05  TXN-LEG-ENTRY OCCURS 0 TO 200 TIMES                      00054500
054600             DEPENDING ON WS-LEG-COUNT.                           00054600
054700         10  LEG-TXN-ID          PIC 9(08).                       00054700
054800         10  LEG-TXN-DATE        PIC 9(08).                       00054800
054900         10  LEG-ACCT-ID         PIC 9(06).                       00054900
055000         10  LEG-AMOUNT          PIC S9(15)V9(05).                00055000
055100         10  LEG-CURR            PIC X(10).                       00055100
055200         10  LEG-IS-BAL          PIC X(01).                       00055200
055300         10  LEG-FOREIGN-AMT     PIC S9(15)V9(05).                00055300
055400         10  LEG-FOREIGN-CURR    PIC X(10).                       00055400
055500         10  FILLER              PIC X(09).                       00055500
055600*                                                                 00055600
055700*                                                                 00055700
055800*    WS-WORK-FIELDS - SCRATCH AREA FOR THE TRANSACTION-BALANCE    00055800
055900*    PHASE.  WS-CURRENT-TXN-ID TRACKS THE CONTROL-BREAK KEY; WS-  00055900
056000*    SUM-NON-BAL AND WS-NEW-BAL-AMT ARE THE REBALANCE WORK FIELDS 00056000
056100*    FOR 2030-FINISH-GROUP.                                       00056100
056200*                                                                 00056200
056300 01  WS-WORK-FIELDS.                                              00056300
056400     05  WS-CURRENT-TXN-ID       PIC 9(08) VALUE ZEROS.           00056400
056500     05  WS-SUM-NON-BAL          PIC S9(15)V9(05).                00056500
056600     05  WS-NEW-BAL-AMT          PIC S9(15)V9(05).                00056600
056700     05  WS-PREV-TXN-KEY         PIC 9(08) VALUE ZEROS.           00056700
056800     05  FILLER                  PIC X(08) VALUE SPACES.          00056800
056900*                                                                 00056900
057000*                                                                 00057000
057100*    WS-SUM-NON-BAL-R GIVES AN UNSIGNED NUMERIC VIEW OF THE       00057100
057200*    REBALANCE ACCUMULATOR FOR DISPLAY IN A DUMP, THE SAME PATTERN00057200
057300*    CNVRATE USES FOR ITS OWN WS-FOUND-RATE-R.                    00057300
057400*                                                                 00057400
057500 01  WS-SUM-NON-BAL-R REDEFINES WS-SUM-NON-BAL PIC 9(20).         00057500
057600*                                                                 00057600
057700*                                                                 00057700
057800*    CNV-PARMS IS THE CALL-BY-REFERENCE PARAMETER BLOCK PASSED TO 00057800
057900*    CNVRATE - SAME LAYOUT CNVRATE DECLARES AS LK-CNV-PARMS.  CNV-00057900
058000*    STATUS COMES BACK OK/BC/NR; CNV-RESULT IS ONLY MEANINGFUL    00058000
058100*    WHEN CNV-OK - LDG-0037.                                      00058100
058200*                                                                 00058200
058300 01  CNV-PARMS.                                                   00058300
058400     05  CNV-AMOUNT              PIC S9(15)V9(05).                00058400
058500     05  CNV-FROM-CODE           PIC X(10).                       00058500
058600     05  CNV-TO-CODE             PIC X(10).                       00058600
058700     05  CNV-ASOF-DATE           PIC 9(08).                       00058700
058800     05  CNV-RESULT              PIC S9(15)V9(05).                00058800
058900     05  CNV-STATUS              PIC X(02).                       00058900
059000         88  CNV-OK                  VALUE 'OK'.                  00059000
059100         88  CNV-BAD-CODE            VALUE 'BC'.                  00059100
059200         88  CNV-NO-RATE             VALUE 'NR'.                  00059200
059300     05  FILLER                  PIC X(10) VALUE SPACES.          00059300
059400*                                                                 00059400
059500****************************************************************  00059500
059600*              R E P O R T   L I N E S                          * 00059600
059700****************************************************************  00059700
059800*                                                                 00059800
059900*    RPT-HEADER1 IS THE REPORT TITLE LINE, WRITTEN ONCE AT THE TOP00059900
060000*    OF EACH RUN BY 0800-INIT-REPORT WITH TODAY'S DATE FILLED IN. 00060000
060100*                                                                 00060100
060200 01  RPT-HEADER1.                                                 00060200
060300     05  FILLER                  PIC X(37)                        00060300
060400             VALUE 'BLACKBOOK FINANCE - ACCOUNT BALANCES'.        00060400
060500     05  FILLER                  PIC X(12) VALUE SPACES.          00060500
060600     05  FILLER                  PIC X(10) VALUE 'RUN DATE: '.    00060600
060700     05  RPT-MM                  PIC 99.                          00060700
060800     05  FILLER                  PIC X VALUE '/'.                 00060800
060900     05  RPT-DD                  PIC 99.                          00060900
061000     05  FILLER                  PIC X VALUE '/'.                 00061000
061100     05  RPT-CCYY                PIC 9999.                        00061100
061200     05  FILLER                  PIC X(63) VALUE SPACES.          00061200
061300*                                                                 00061300
061400*                                                                 00061400
061500*    RPT-COL-HDR1 LABELS THE FOUR DETAIL COLUMNS PRINTED BY       00061500
061600*    4021-PRINT-DETAIL - ACCOUNT NAME, TYPE, BANK, CURRENCY AND   00061600
061700*    BALANCE.                                                     00061700
061800*                                                                 00061800
061900 01  RPT-COL-HDR1.                                                00061900
062000     05  FILLER                  PIC X(40) VALUE 'ACCOUNT'.       00062000
062100     05  FILLER                  PIC X(12) VALUE 'TYPE'.          00062100
062200     05  FILLER                  PIC X(20) VALUE 'BANK'.          00062200
062300     05  FILLER                  PIC X(06) VALUE 'CURR'.          00062300
062400     05  FILLER                  PIC X(21)                        00062400
062500             VALUE '              BALANCE'.                       00062500
062600     05  FILLER                  PIC X(33) VALUE SPACES.          00062600
062700*                                                                 00062700
062800*                                                                 00062800
062900*    RPT-DETAIL-LINE IS ONE INDENTED ACCOUNT ROW OF THE CHART-OF- 00062900
063000*    ACCOUNTS REPORT, BUILT BY 4021-PRINT-DETAIL.                 00063000
063100*                                                                 00063100
063200 01  RPT-DETAIL-LINE.                                             00063200
063300     05  RPT-ACCOUNT             PIC X(40).                       00063300
063400     05  RPT-TYPE                PIC X(12).                       00063400
063500     05  RPT-BANK                PIC X(20).                       00063500
063600     05  RPT-CURR                PIC X(06).                       00063600
063700     05  RPT-BALANCE             PIC -(14)9.99999.                00063700
063800     05  FILLER                  PIC X(33) VALUE SPACES.          00063800
063900*                                                                 00063900
064000*                                                                 00064000
064100*    RPT-TOTAL-LINE IS ONE ACCOUNT-TYPE SUBTOTAL ROW PRINTED BY   00064100
064200*    4040-PRINT-TYPE-TOTALS AT THE FOOT OF THE ACCOUNT REPORT.    00064200
064300*                                                                 00064300
064400 01  RPT-TOTAL-LINE.                                              00064400
064500     05  FILLER                  PIC X(08) VALUE SPACES.          00064500
064600     05  RPT-TOT-LABEL           PIC X(32) VALUE SPACES.          00064600
064700     05  RPT-TOT-TYPE            PIC X(12).                       00064700
064800     05  FILLER                  PIC X(20) VALUE SPACES.          00064800
064900     05  FILLER                  PIC X(06) VALUE SPACES.          00064900
065000     05  RPT-TOT-BALANCE         PIC -(14)9.99999.                00065000
065100     05  FILLER                  PIC X(33) VALUE SPACES.          00065100
065200*                                                                 00065200
065300*                                                                 00065300
065400*    RPT-SUMMARY-HDR HEADS THE FINAL BATCH SUMMARY BLOCK PRINTED  00065400
065500*    BY 4090-PRINT-BATCH-SUMMARY.                                 00065500
065600*                                                                 00065600
065700 01  RPT-SUMMARY-HDR.                                             00065700
065800     05  FILLER                  PIC X(30) VALUE                  00065800
065900             'BATCH SUMMARY'.                                     00065900
066000     05  FILLER                  PIC X(102) VALUE SPACES.         00066000
066100*                                                                 00066100
066200*                                                                 00066200
066300*    RPT-PRICE-LINE REPORTS ONE PRICE-FEED BACKEND'S STATUS,      00066300
066400*    ACCEPTED COUNT AND REJECTED COUNT, WRITTEN TWICE (YAHOO THEN 00066400
066500*    WEBSITE) BY 1090-BACKEND-SUMMARY.                            00066500
066600*                                                                 00066600
066700 01  RPT-PRICE-LINE.                                              00066700
066800     05  FILLER                  PIC X(04) VALUE SPACES.          00066800
066900     05  RPT-PRICE-BACKEND       PIC X(10).                       00066900
067000     05  FILLER                  PIC X(10) VALUE SPACES.          00067000
067100     05  RPT-PRICE-STATUS        PIC X(08).                       00067100
067200     05  FILLER                  PIC X(02) VALUE SPACES.          00067200
067300     05  RPT-PRICE-ACC-LBL       PIC X(10) VALUE 'ACCEPTED: '.    00067300
067400     05  RPT-PRICE-ACCEPTED      PIC ZZZ,ZZ9.                     00067400
067500     05  FILLER                  PIC X(03) VALUE SPACES.          00067500
067600     05  RPT-PRICE-REJ-LBL       PIC X(10) VALUE 'REJECTED: '.    00067600
067700     05  RPT-PRICE-REJECTED      PIC ZZZ,ZZ9.                     00067700
067800     05  FILLER                  PIC X(61) VALUE SPACES.          00067800
067900*                                                                 00067900
068000*                                                                 00068000
068100*    RPT-TXN-LINE REPORTS HOW MANY TRANSACTIONS THE BALANCE PHASE 00068100
068200*    READ, REBALANCED AND FOUND ALREADY EVEN.                     00068200
068300*                                                                 00068300
068400 01  RPT-TXN-LINE.                                                00068400
068500     05  FILLER                  PIC X(04) VALUE SPACES.          00068500
068600     05  FILLER                  PIC X(28) VALUE                  00068600
068700             'TRANSACTIONS READ:         '.                       00068700
068800     05  RPT-TXN-READ            PIC ZZZ,ZZ9.                     00068800
068900     05  FILLER                  PIC X(03) VALUE SPACES.          00068900
069000     05  FILLER                  PIC X(14) VALUE 'REBALANCED:   '.00069000
069100     05  RPT-TXN-REBAL           PIC ZZZ,ZZ9.                     00069100
069200     05  FILLER                  PIC X(03) VALUE SPACES.          00069200
069300     05  FILLER                  PIC X(15) VALUE 'ALREADY EVEN: '.00069300
069400     05  RPT-TXN-EVEN            PIC ZZZ,ZZ9.                     00069400
069500     05  FILLER                  PIC X(44) VALUE SPACES.          00069500
069600*                                                                 00069600
069700*                                                                 00069700
069800*    RPT-EXCEPTION-LINE REPORTS HOW MANY POSTING LEGS COULD NOT BE00069800
069900*    CONVERTED FOR WANT OF A RATE - SEE 3020-APPLY-POSTING.       00069900
070000*                                                                 00070000
070100 01  RPT-EXCEPTION-LINE.                                          00070100
070200     05  FILLER                  PIC X(04) VALUE SPACES.          00070200
070300     05  FILLER                  PIC X(30) VALUE                  00070300
070400             'CONVERSION EXCEPTIONS:       '.                     00070400
070500     05  RPT-CONV-EXC            PIC ZZZ,ZZ9.                     00070500
070600     05  FILLER                  PIC X(91) VALUE SPACES.          00070600
070700*                                                                 00070700
070800****************************************************************  00070800
070900 PROCEDURE DIVISION.                                              00070900
071000****************************************************************  00071000
071100*                                                                 00071100
071200*                                                                 00071200
071300*    0000-MAIN - TOP OF THE RUN.  STAMPS THE REPORT HEADING WITH  00071300
071400*    TODAY'S DATE, THEN DRIVES THE THREE BATCH PHASES IN ORDER -  00071400
071500*    PRICE UPDATE (1000), POSTING BALANCE (2000), AND THE ACCOUNT 00071500
071600*    REPORT (4000) - BEFORE CLOSING FILES AND RETURNING TO JCL.   00071600
071700*                                                                 00071700
071800 0000-MAIN.                                                       00071800
071900     ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD.                     00071900
072000*    THE RUN DATE IS CAPTURED ONCE HERE AND REUSED THROUGHOUT     00072000
072100*    THE RUN RATHER THAN RE-ACCEPTING FROM DATE IN EVERY          00072100
072200*    PARAGRAPH THAT NEEDS TODAY'S DATE.                           00072200
072300     MOVE WS-TODAY-CCYY TO CURRENT-CCYY.                          00072300
072400     MOVE WS-TODAY-MM   TO CURRENT-MM.                            00072400
072500     MOVE WS-TODAY-DD   TO CURRENT-DD.                            00072500
072600     ACCEPT CURRENT-TIME FROM TIME.                               00072600
072700*    THE STARTED/TIME DISPLAY LINES GO TO THE JOB LOG, NOT THE    00072700
072800*    PRINTED REPORT - THEY ARE THE FIRST THING OPERATIONS         00072800
072900*    CHECKS WHEN A RERUN IS NEEDED.                               00072900
073000     DISPLAY 'LDGNITE STARTED DATE = ' WS-TODAY-DATE              00073000
073100             ' (CCYYMMDD)'.                                       00073100
073200     DISPLAY '               TIME = ' CURRENT-HOUR ':'            00073200
073300             CURRENT-MINUTE ':' CURRENT-SECOND.                   00073300
073400*                                                                 00073400
073500     PERFORM 0700-OPEN-FILES.                                     00073500
073600     PERFORM 0800-INIT-REPORT.                                    00073600
073700*                                                                 00073700
073800     PERFORM 1000-PRICE-UPDATE THRU 1000-EXIT.                    00073800
073900     PERFORM 2000-BALANCE-POSTINGS THRU 2000-EXIT.                00073900
074000     PERFORM 4000-ACCT-REPORT THRU 4000-EXIT.                     00074000
074100     PERFORM 4090-PRINT-BATCH-SUMMARY.                            00074100
074200*                                                                 00074200
074300     PERFORM 0790-CLOSE-FILES.                                    00074300
074400     GOBACK.                                                      00074400
074500*                                                                 00074500
074600****************************************************************  00074600
074700*         0700  -  0800   O P E N   A N D   I N I T             * 00074700
074800****************************************************************  00074800
074900*                                                                 00074900
075000*    0700-OPEN-FILES - OPENS ALL SEVEN FILES LDGNITE TOUCHES.  A  00075000
075100*    BAD OPEN ON COMMODITY-MASTER, PRICE-STORE, ACCOUNT-MASTER OR 00075100
075200*    POSTING-FILE SETS RETURN-CODE 16 SO THE JOB STEP ABENDS AFTER00075200
075300*    THE REST OF THE RUN REPORTS WHAT IT CAN; A BAD OPEN ON       00075300
075400*    CANDIDATE-RATES ONLY FAILS THE PRICE-UPDATE PHASE (LDG-0071) 00075400
075500*    SINCE THE NIGHTLY RUN STILL HAS VALID POSTINGS TO BALANCE.   00075500
075600*                                                                 00075600
075700 0700-OPEN-FILES.                                                 00075700
075800*    ALL FIVE INPUT FILES AND ALL THREE OUTPUT FILES ARE          00075800
075900*    OPENED TOGETHER AT THE TOP OF THE RUN - NONE OF THE FOUR     00075900
076000*    BATCH PHASES CLOSES AND REOPENS A FILE MID-RUN.              00076000
076100     OPEN INPUT  COMMODITY-MASTER                                 00076100
076200                 PRICE-STORE                                      00076200
076300                 CANDIDATE-RATES                                  00076300
076400                 ACCOUNT-MASTER                                   00076400
076500                 POSTING-FILE                                     00076500
076600          OUTPUT PRICE-OUT                                        00076600
076700                 POSTING-OUT                                      00076700
076800                 REPORT-FILE.                                     00076800
076900     IF WS-CMM-STATUS NOT = '00'                                  00076900
077000         DISPLAY 'ERROR OPENING COMMODITY MASTER.  RC: '          00077000
077100                 WS-CMM-STATUS                                    00077100
077200         MOVE 16 TO RETURN-CODE                                   00077200
077300     END-IF.                                                      00077300
077400     IF WS-PRC-STATUS NOT = '00'                                  00077400
077500         DISPLAY 'ERROR OPENING PRICE STORE.  RC: ' WS-PRC-STATUS 00077500
077600         MOVE 16 TO RETURN-CODE                                   00077600
077700     END-IF.                                                      00077700
077800     IF WS-ACT-STATUS NOT = '00'                                  00077800
077900         DISPLAY 'ERROR OPENING ACCOUNT MASTER.  RC: '            00077900
078000                 WS-ACT-STATUS                                    00078000
078100         MOVE 16 TO RETURN-CODE                                   00078100
078200     END-IF.                                                      00078200
078300     IF WS-PST-STATUS NOT = '00'                                  00078300
078400         DISPLAY 'ERROR OPENING POSTING FILE.  RC: ' WS-PST-STATUS00078400
078500         MOVE 16 TO RETURN-CODE                                   00078500
078600     END-IF.                                                      00078600
078700     IF WS-CAN-STATUS NOT = '00'                                  00078700
078800*    A BAD OPEN ON THE CANDIDATE FEED FAILS BOTH BACKENDS AT      00078800
078900*    ONCE - THE FILE CANNOT BE READ AT ALL, SO THERE IS NO        00078900
079000*    WAY TO TELL WHICH BACKEND'S QUOTES WERE LOST - LDG-0071.     00079000
079100         MOVE 'Y' TO WS-CAN-FATAL-SW                              00079100
079200         MOVE 'Y' TO WS-YAHOO-FAILED-SW                           00079200
079300         MOVE 'Y' TO WS-WEBSITE-FAILED-SW                         00079300
079400         STRING 'CANDIDATE RATE FILE OPEN ERROR, RC: '            00079400
079500                WS-CAN-STATUS DELIMITED BY SIZE                   00079500
079600                INTO WS-YAHOO-REASON                              00079600
079700         MOVE WS-YAHOO-REASON TO WS-WEBSITE-REASON                00079700
079800     END-IF.                                                      00079800
079900*                                                                 00079900
080000*                                                                 00080000
080100*    0790-CLOSE-FILES - CLOSES EVERY FILE OPENED BY 0700-OPEN-    00080100
080200*    FILES. CALLED ONCE FROM 0000-MAIN JUST BEFORE GOBACK.        00080200
080300*                                                                 00080300
080400 0790-CLOSE-FILES.                                                00080400
080500*    EVERY FILE OPENED BY 0700-OPEN-FILES IS CLOSED HERE,         00080500
080600*    REGARDLESS OF WHETHER ITS OPEN SUCCEEDED - A FAILED OPEN     00080600
080700*    STILL LEAVES THE FILE IN A CLOSEABLE STATE ON THIS           00080700
080800*    COMPILER.                                                    00080800
080900     CLOSE COMMODITY-MASTER                                       00080900
081000           PRICE-STORE                                            00081000
081100           CANDIDATE-RATES                                        00081100
081200           PRICE-OUT                                              00081200
081300           ACCOUNT-MASTER                                         00081300
081400           POSTING-FILE                                           00081400
081500           POSTING-OUT                                            00081500
081600           REPORT-FILE.                                           00081600
081700*                                                                 00081700
081800*                                                                 00081800
081900*    0800-INIT-REPORT - WRITES THE REPORT TITLE AND COLUMN HEADING00081900
082000*    LINES AND PRIMES TYPE-TOTAL-TABLE WITH THE SEVEN FIXED       00082000
082100*    ACCOUNT-TYPE LABELS AND ZERO ACCUMULATORS USED LATER BY      00082100
082200*    4040-PRINT-TYPE-TOTALS.                                      00082200
082300*                                                                 00082300
082400 0800-INIT-REPORT.                                                00082400
082500     MOVE CURRENT-MM   TO RPT-MM.                                 00082500
082600     MOVE CURRENT-DD   TO RPT-DD.                                 00082600
082700     MOVE CURRENT-CCYY TO RPT-CCYY.                               00082700
082800     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00082800
082900     WRITE REPORT-RECORD FROM RPT-COL-HDR1 AFTER 2.               00082900
083000*    THE SEVEN ACCOUNT TYPES ARE FIXED BY THE CHART OF            00083000
083100*    ACCOUNTS STANDARD AND NEVER CHANGE AT RUN TIME, SO THEY      00083100
083200*    ARE LITERAL-LOADED HERE RATHER THAN READ FROM A TABLE        00083200
083300*    FILE.                                                        00083300
083400     MOVE 'ASSETS'      TO TT-TYPE(1).                            00083400
083500     MOVE 'LIABILITIES' TO TT-TYPE(2).                            00083500
083600     MOVE 'EXPENSES'    TO TT-TYPE(3).                            00083600
083700     MOVE 'INCOME'      TO TT-TYPE(4).                            00083700
083800     MOVE 'EQUITY'      TO TT-TYPE(5).                            00083800
083900     MOVE 'CASH'        TO TT-TYPE(6).                            00083900
084000     MOVE 'OTHER'       TO TT-TYPE(7).                            00084000
084100     MOVE ZEROS TO TT-AMOUNT(1) TT-AMOUNT(2) TT-AMOUNT(3)         00084100
084200                   TT-AMOUNT(4) TT-AMOUNT(5) TT-AMOUNT(6)         00084200
084300                   TT-AMOUNT(7).                                  00084300
084400*                                                                 00084400
084500****************************************************************  00084500
084600*  1000  -  P R I C E   U P D A T E                              *00084600
084700****************************************************************  00084700
084800 1000-PRICE-UPDATE.                                               00084800
084900     PERFORM 1010-LOAD-COMMODITIES THRU 1010-EXIT                 00084900
085000         UNTIL WS-CMM-EOF.                                        00085000
085100     PERFORM 1020-LOAD-LATEST-PRICES THRU 1020-EXIT               00085100
085200         UNTIL WS-PRC-EOF.                                        00085200
085300     IF NOT WS-CAN-FATAL                                          00085300
085400         PERFORM 1030-READ-CANDIDATE THRU 1030-EXIT               00085400
085500         PERFORM 1040-EDIT-CANDIDATE THRU 1040-EXIT               00085500
085600             UNTIL WS-CAN-EOF OR WS-CAN-FATAL                     00085600
085700     END-IF.                                                      00085700
085800     IF WS-ACC-COUNT > 0                                          00085800
085900*    NOTHING IS FLUSHED TO PRICE-OUT UNTIL EVERY CANDIDATE HAS    00085900
086000*    BEEN EDITED AND THE FEED IS KNOWN GOOD END TO END -          00086000
086100*    LDG-0071.                                                    00086100
086200         PERFORM 1070-COMMIT-ACCEPTED THRU 1070-EXIT              00086200
086300             VARYING WS-AX FROM 1 BY 1 UNTIL WS-AX > WS-ACC-COUNT 00086300
086400     END-IF.                                                      00086400
086500 1000-EXIT.                                                       00086500
086600     EXIT.                                                        00086600
086700*                                                                 00086700
086800*                                                                 00086800
086900*    1010-LOAD-COMMODITIES - READS ONE COMMODITY-MASTER RECORD.   00086900
087000*    EVERY CODE ON THE MASTER GOES INTO ALL-COMM-CODE-TABLE       00087000
087100*    UNCONDITIONALLY - THIS IS THE LIST CNVRATE VALIDATES A       00087100
087200*    CURRENCY CODE AGAINST, AND A MANUALLY-PRICED COMMODITY IS    00087200
087300*    STILL A VALID CODE EVEN THOUGH IT NEVER QUALIFIES FOR THE    00087300
087400*    PRICE-UPDATE FEED - LDG-0187.  SEPARATELY, ONLY COMMODITIES  00087400
087500*    FLAGGED AUTO-UPDATE, AND ELIGIBLE FOR A PRICE-FEED BACKEND   00087500
087600*    (YAHOO FOR CURRENCIES, WEBSITE FOR ANYTHING), ARE ALSO       00087600
087700*    LOADED INTO CMM-TABLE FOR THE EDIT PASS - LDG-0037.  CALLED  00087700
087800*    REPEATEDLY BY 1000-PRICE-UPDATE UNTIL EOF.                   00087800
087900*                                                                 00087900
088000 1010-LOAD-COMMODITIES.                                           00088000
088100     READ COMMODITY-MASTER                                        00088100
088200         AT END                                                   00088200
088300             MOVE 'Y' TO WS-CMM-EOF-SW                            00088300
088400             GO TO 1010-EXIT                                      00088400
088500     END-READ.                                                    00088500
088600     ADD 1 TO WS-ALLCMM-COUNT.                                    00088600
088700     MOVE COMM-CODE TO ALL-COMM-CODE(WS-ALLCMM-COUNT).            00088700
088800*    ONLY AUTO-UPDATE COMMODITIES ARE LOADED HERE - MANUALLY      00088800
088900*    PRICED COMMODITIES NEVER APPEAR IN CMM-TABLE AND SO CAN      00088900
089000*    NEVER MATCH A CANDIDATE RATE, BUT THEY ARE STILL ON          00089000
089100*    ALL-COMM-CODE-TABLE ABOVE FOR CNVRATE'S CODE CHECK.          00089100
089200     IF COMM-AUTO-UPDATE                                          00089200
089300        AND ((COMM-BKND-YAHOO AND COMM-IS-CURRENCY)               00089300
089400         OR  COMM-BKND-WEBSITE)                                   00089400
089500         ADD 1 TO WS-CMM-COUNT                                    00089500
089600         MOVE COMM-CODE    TO CMM-T-CODE(WS-CMM-COUNT)            00089600
089700         MOVE COMM-TYPE    TO CMM-T-TYPE(WS-CMM-COUNT)            00089700
089800         MOVE COMM-BACKEND TO CMM-T-BACKEND(WS-CMM-COUNT)         00089800
089900         MOVE COMM-AUTO-UPD TO CMM-T-AUTO-UPD(WS-CMM-COUNT)       00089900
090000     END-IF.                                                      00090000
090100 1010-EXIT.                                                       00090100
090200     EXIT.                                                        00090200
090300*                                                                 00090300
090400*                                                                 00090400
090500*    1020-LOAD-LATEST-PRICES - READS ONE STORED PRICE-STORE       00090500
090600*    RECORD, ECHOES IT STRAIGHT THROUGH TO PRICE-OUT SO THE STORE 00090600
090700*    CARRIES FORWARD UNCHANGED (LDG-0177), LOADS IT INTO WS-RATE- 00090700
090800*    TABLE FOR CNVRATE'S LATER USE, AND PASSES IT TO 1025-UPDATE- 00090800
090900*    LATEST-TABLE TO KEEP LAT-TABLE'S PER-COMMODITY-PER-BACKEND   00090900
091000*    HIGH-WATER DATE CURRENT.  CALLED REPEATEDLY BY 1000-PRICE-   00091000
091100*    UPDATE UNTIL EOF.                                            00091100
091200*                                                                 00091200
091300 1020-LOAD-LATEST-PRICES.                                         00091300
091400     READ PRICE-STORE                                             00091400
091500         AT END                                                   00091500
091600             MOVE 'Y' TO WS-PRC-EOF-SW                            00091600
091700             GO TO 1020-EXIT                                      00091700
091800     END-READ.                                                    00091800
091900*    EVERY STORED RATE IS COPIED FORWARD UNCHANGED BEFORE ANY     00091900
092000*    NEW CANDIDATE IS EVER CONSIDERED - LDG-0177.                 00092000
092100     WRITE POUT-PRICE-REC FROM STOR-PRICE-REC.                    00092100
092200     ADD 1 TO WS-RATE-COUNT.                                      00092200
092300     MOVE STOR-COMM-CODE TO RATE-COMM(WS-RATE-COUNT).             00092300
092400     MOVE STOR-UNIT-CODE TO RATE-UNIT(WS-RATE-COUNT).             00092400
092500     MOVE STOR-DATE      TO RATE-DATE(WS-RATE-COUNT).             00092500
092600     MOVE STOR-AMOUNT    TO RATE-AMOUNT(WS-RATE-COUNT).           00092600
092700     PERFORM 1025-UPDATE-LATEST-TABLE THRU 1025-EXIT.             00092700
092800 1020-EXIT.                                                       00092800
092900     EXIT.                                                        00092900
093000*                                                                 00093000
093100*                                                                 00093100
093200*    1025-UPDATE-LATEST-TABLE - FINDS OR ADDS THE LAT-TABLE ENTRY 00093200
093300*    FOR THIS COMMODITY/BACKEND PAIR AND KEEPS LAT-DATE AT THE    00093300
093400*    LATEST DATE SEEN SO FAR.  LAT-TODAY-SW IS SET 'Y' THE MOMENT 00093400
093500*    A STORED RATE DATED TODAY TURNS UP, WHICH 1040-EDIT-CANDIDATE00093500
093600*    LATER USES TO REJECT A DUPLICATE CANDIDATE FOR THE SAME DAY. 00093600
093700*                                                                 00093700
093800 1025-UPDATE-LATEST-TABLE.                                        00093800
093900     PERFORM 1026-SCAN-LATEST                                     00093900
094000         VARYING WS-LX FROM 1 BY 1                                00094000
094100         UNTIL WS-LX > WS-LAT-COUNT                               00094100
094200            OR (LAT-COMM(WS-LX) = STOR-COMM-CODE                  00094200
094300            AND LAT-BACKEND(WS-LX) = STOR-BACKEND).               00094300
094400*    A FIRST SIGHTING OF THIS COMMODITY/BACKEND PAIR OPENS A      00094400
094500*    NEW LAT-TABLE ENTRY; OTHERWISE ONLY THE DATE IS ADVANCED.    00094500
094600     IF WS-LX > WS-LAT-COUNT                                      00094600
094700         ADD 1 TO WS-LAT-COUNT                                    00094700
094800         MOVE STOR-COMM-CODE    TO LAT-COMM(WS-LAT-COUNT)         00094800
094900         MOVE STOR-BACKEND      TO LAT-BACKEND(WS-LAT-COUNT)      00094900
095000         MOVE STOR-DATE         TO LAT-DATE(WS-LAT-COUNT)         00095000
095100         MOVE 'N'               TO LAT-TODAY-SW(WS-LAT-COUNT)     00095100
095200         MOVE WS-LAT-COUNT      TO WS-LX                          00095200
095300     ELSE                                                         00095300
095400         IF STOR-DATE > LAT-DATE(WS-LX)                           00095400
095500             MOVE STOR-DATE TO LAT-DATE(WS-LX)                    00095500
095600         END-IF                                                   00095600
095700     END-IF.                                                      00095700
095800     IF STOR-DATE = WS-TODAY-DATE                                 00095800
095900         MOVE 'Y' TO LAT-TODAY-SW(WS-LX)                          00095900
096000     END-IF.                                                      00096000
096100 1025-EXIT.                                                       00096100
096200     EXIT.                                                        00096200
096300*                                                                 00096300
096400*                                                                 00096400
096500*    1026-SCAN-LATEST - THE PERFORMED BODY OF THE VARYING LOOP IN 00096500
096600*    1025-UPDATE-LATEST-TABLE.  THE COMPARE IS CARRIED ENTIRELY IN00096600
096700*    THE UNTIL CLAUSE SO THIS IS A CONTINUE STUB, THE SAME TABLE- 00096700
096800*    SEARCH IDIOM USED THROUGHOUT THIS PROGRAM.                   00096800
096900*                                                                 00096900
097000 1026-SCAN-LATEST.                                                00097000
097100     CONTINUE.                                                    00097100
097200*                                                                 00097200
097300*                                                                 00097300
097400*    1030-READ-CANDIDATE - READS THE NEXT CANDIDATE-RATES RECORD. 00097400
097500*    A READ ERROR OTHER THAN NORMAL EOF ('00'/'10') IS TREATED AS 00097500
097600*    FATAL TO THE WHOLE PRICE-UPDATE PHASE, NOT JUST THIS RECORD, 00097600
097700*    SINCE A DAMAGED FEED FILE CANNOT BE TRUSTED PAST THE POINT OF00097700
097800*    FAILURE - BOTH BACKENDS ARE MARKED FAILED AND THE REASON TEXT00097800
097900*    IS BUILT FOR THE SUMMARY LINES.  CALLED BY 1000-PRICE-UPDATE 00097900
098000*    AND AGAIN BY 1040-EDIT-CANDIDATE AT THE END OF EACH EDIT.    00098000
098100*                                                                 00098100
098200 1030-READ-CANDIDATE.                                             00098200
098300     READ CANDIDATE-RATES                                         00098300
098400         AT END                                                   00098400
098500             MOVE 'Y' TO WS-CAN-EOF-SW                            00098500
098600     END-READ.                                                    00098600
098700*    STATUS '00' IS A NORMAL READ, '10' IS END OF FILE - BOTH     00098700
098800*    FALL THROUGH WITHOUT ACTION; ANYTHING ELSE IS A FATAL        00098800
098900*    FEED ERROR.                                                  00098900
099000     EVALUATE WS-CAN-STATUS                                       00099000
099100        WHEN '00'                                                 00099100
099200        WHEN '10'                                                 00099200
099300             CONTINUE                                             00099300
099400        WHEN OTHER                                                00099400
099500             MOVE 'Y' TO WS-CAN-FATAL-SW                          00099500
099600             MOVE 'Y' TO WS-YAHOO-FAILED-SW                       00099600
099700             MOVE 'Y' TO WS-WEBSITE-FAILED-SW                     00099700
099800             STRING 'CANDIDATE RATE FILE READ ERROR, RC: '        00099800
099900                    WS-CAN-STATUS DELIMITED BY SIZE               00099900
100000                    INTO WS-YAHOO-REASON                          00100000
100100             MOVE WS-YAHOO-REASON TO WS-WEBSITE-REASON            00100100
100200     END-EVALUATE.                                                00100200
100300 1030-EXIT.                                                       00100300
100400     EXIT.                                                        00100400
100500*                                                                 00100500
100600*                                                                 00100600
100700*    1040-EDIT-CANDIDATE - APPLIES EVERY PRICE-UPDATE EDIT TO ONE 00100700
100800*    CANDIDATE RATE IN SEQUENCE, REJECTING AND FALLING THROUGH TO 00100800
100900*    1040-NEXT THE MOMENT ANY ONE FAILS: COMMODITY CANNOT PRICE   00100900
101000*    AGAINST ITSELF, THE COMMODITY CODE MUST BE ON FILE, THE      00101000
101100*    BACKEND ON THE CANDIDATE MUST MATCH THE COMMODITY'S ASSIGNED 00101100
101200*    BACKEND, A YAHOO RATE MUST QUOTE AGAINST THE BASE CURRENCY   00101200
101300*    AND CANNOT BE DATED IN THE FUTURE, A WEBSITE RATE CANNOT     00101300
101400*    DUPLICATE A RATE ALREADY STORED FOR TODAY, AND NO CANDIDATE  00101400
101500*    MAY BE DATED ON OR BEFORE THE LATEST RATE ALREADY ON FILE FOR00101500
101600*    THAT PAIR.  A CANDIDATE THAT CLEARS EVERY TEST IS HANDED TO  00101600
101700*    1050-ACCEPT-CANDIDATE.  DRIVEN BY 1000-PRICE-UPDATE ONCE PER 00101700
101800*    CANDIDATE UNTIL EOF OR A FATAL FEED ERROR.                   00101800
101900*                                                                 00101900
102000 1040-EDIT-CANDIDATE.                                             00102000
102100*    A COMMODITY CANNOT BE PRICED AGAINST ITSELF - A GUARD        00102100
102200*    AGAINST A FEED-SIDE DATA ERROR, NOT A REAL MARKET CASE.      00102200
102300     IF CAND-COMM-CODE = CAND-UNIT-CODE                           00102300
102400         PERFORM 1060-REJECT-CANDIDATE THRU 1060-EXIT             00102400
102500*    A REJECTED CANDIDATE SKIPS STRAIGHT TO THE NEXT READ -       00102500
102600*    THE REMAINING EDITS ARE NOT EVALUATED ONCE ONE HAS FAILED.   00102600
102700         GO TO 1040-NEXT                                          00102700
102800     END-IF.                                                      00102800
102900     PERFORM 1041-FIND-COMMODITY                                  00102900
103000         VARYING WS-CX FROM 1 BY 1                                00103000
103100         UNTIL WS-CX > WS-CMM-COUNT                               00103100
103200            OR CMM-T-CODE(WS-CX) = CAND-COMM-CODE.                00103200
103300     IF WS-CX > WS-CMM-COUNT                                      00103300
103400         PERFORM 1060-REJECT-CANDIDATE THRU 1060-EXIT             00103400
103500         GO TO 1040-NEXT                                          00103500
103600     END-IF.                                                      00103600
103700*    THE BACKEND ON THE CANDIDATE MUST MATCH THE BACKEND THE      00103700
103800*    COMMODITY MASTER ASSIGNS IT - A YAHOO QUOTE CANNOT PRICE     00103800
103900*    A WEBSITE-SOURCED COMMODITY OR VICE VERSA.                   00103900
104000     IF CMM-T-BACKEND(WS-CX) NOT = CAND-BACKEND                   00104000
104100         PERFORM 1060-REJECT-CANDIDATE THRU 1060-EXIT             00104100
104200         GO TO 1040-NEXT                                          00104200
104300     END-IF.                                                      00104300
104400     IF CAND-BACKEND = WS-BACKEND-YAHOO                           00104400
104500         IF CAND-UNIT-CODE NOT = WS-BASE-CURRENCY                 00104500
104600             PERFORM 1060-REJECT-CANDIDATE THRU 1060-EXIT         00104600
104700             GO TO 1040-NEXT                                      00104700
104800         END-IF                                                   00104800
104900*    YAHOO NEVER SUPPLIES A FUTURE-DATED QUOTE - LDG-0052.        00104900
105000         IF CAND-DATE NOT < WS-TODAY-DATE                         00105000
105100             PERFORM 1060-REJECT-CANDIDATE THRU 1060-EXIT         00105100
105200             GO TO 1040-NEXT                                      00105200
105300         END-IF                                                   00105300
105400     ELSE                                                         00105400
105500         PERFORM 1042-FIND-LATEST                                 00105500
105600             VARYING WS-LX FROM 1 BY 1                            00105600
105700             UNTIL WS-LX > WS-LAT-COUNT                           00105700
105800                OR (LAT-COMM(WS-LX) = CAND-COMM-CODE              00105800
105900                AND LAT-BACKEND(WS-LX) = CAND-BACKEND)            00105900
106000         IF WS-LX <= WS-LAT-COUNT                                 00106000
106100*    WEBSITE IS LIMITED TO ONE ACCEPTED QUOTE PER COMMODITY       00106100
106200*    PER DAY - LDG-0052.                                          00106200
106300             IF LAT-TODAY-SW(WS-LX) = 'Y'                         00106300
106400                 PERFORM 1060-REJECT-CANDIDATE THRU 1060-EXIT     00106400
106500                 GO TO 1040-NEXT                                  00106500
106600             END-IF                                               00106600
106700         END-IF                                                   00106700
106800     END-IF.                                                      00106800
106900     PERFORM 1043-FIND-LATEST-2                                   00106900
107000         VARYING WS-LX FROM 1 BY 1                                00107000
107100         UNTIL WS-LX > WS-LAT-COUNT                               00107100
107200            OR (LAT-COMM(WS-LX) = CAND-COMM-CODE                  00107200
107300            AND LAT-BACKEND(WS-LX) = CAND-BACKEND).               00107300
107400     IF WS-LX <= WS-LAT-COUNT                                     00107400
107500*    NO CANDIDATE MAY ARRIVE DATED ON OR BEFORE THE LATEST        00107500
107600*    RATE ALREADY ON FILE - PRICES MUST ONLY MOVE FORWARD.        00107600
107700         IF CAND-DATE NOT > LAT-DATE(WS-LX)                       00107700
107800             PERFORM 1060-REJECT-CANDIDATE THRU 1060-EXIT         00107800
107900             GO TO 1040-NEXT                                      00107900
108000         END-IF                                                   00108000
108100     END-IF.                                                      00108100
108200     PERFORM 1050-ACCEPT-CANDIDATE THRU 1050-EXIT.                00108200
108300 1040-NEXT.                                                       00108300
108400     PERFORM 1030-READ-CANDIDATE THRU 1030-EXIT.                  00108400
108500 1040-EXIT.                                                       00108500
108600     EXIT.                                                        00108600
108700*                                                                 00108700
108800*                                                                 00108800
108900*    1041-FIND-COMMODITY - CONTINUE STUB FOR THE VARYING LOOP THAT00108900
109000*    SEARCHES CMM-TABLE BY COMM-CODE IN 1040-EDIT-CANDIDATE.      00109000
109100*                                                                 00109100
109200 1041-FIND-COMMODITY.                                             00109200
109300     CONTINUE.                                                    00109300
109400*                                                                 00109400
109500*                                                                 00109500
109600*    1042-FIND-LATEST - CONTINUE STUB FOR THE VARYING LOOP THAT   00109600
109700*    SEARCHES LAT-TABLE FOR A WEBSITE CANDIDATE'S                 00109700
109800*    COMMODITY/BACKEND PAIR TO TEST LAT-TODAY-SW IN 1040-EDIT-    00109800
109900*    CANDIDATE.                                                   00109900
110000*                                                                 00110000
110100 1042-FIND-LATEST.                                                00110100
110200     CONTINUE.                                                    00110200
110300*                                                                 00110300
110400*                                                                 00110400
110500*    1043-FIND-LATEST-2 - CONTINUE STUB FOR A SECOND LAT-TABLE    00110500
110600*    SEARCH IN 1040-EDIT-CANDIDATE, RUN AGAINST EVERY CANDIDATE   00110600
110700*    REGARDLESS OF BACKEND TO ENFORCE THE DATE-PROGRESSION EDIT.  00110700
110800*                                                                 00110800
110900 1043-FIND-LATEST-2.                                              00110900
111000     CONTINUE.                                                    00111000
111100*                                                                 00111100
111200****************************************************************  00111200
111300*  A CANDIDATE THAT SURVIVES EDITING IS NOT WRITTEN STRAIGHT TO * 00111300
111400*  PRICE-OUT.  IT GOES INTO ACC-BUFFER-TABLE AND IS ONLY        * 00111400
111500*  FLUSHED BY 1070-COMMIT-ACCEPTED, SO A FATAL CANDIDATE-FILE   * 00111500
111600*  ERROR PARTWAY THROUGH LEAVES NO PARTIAL OUTPUT FOR EITHER    * 00111600
111700*  BACKEND - SEE LDG-0071.                                      * 00111700
111800****************************************************************  00111800
111900 1050-ACCEPT-CANDIDATE.                                           00111900
112000     ADD 1 TO WS-ACC-COUNT.                                       00112000
112100     MOVE CAND-BACKEND   TO ACC-BACKEND(WS-ACC-COUNT).            00112100
112200     MOVE CAND-DATE      TO ACC-DATE(WS-ACC-COUNT).               00112200
112300     MOVE CAND-COMM-CODE TO ACC-COMM(WS-ACC-COUNT).               00112300
112400     MOVE CAND-UNIT-CODE TO ACC-UNIT(WS-ACC-COUNT).               00112400
112500     MOVE CAND-AMOUNT    TO ACC-AMOUNT(WS-ACC-COUNT).             00112500
112600     MOVE CAND-BACKEND   TO ACC-SRC(WS-ACC-COUNT).                00112600
112700     IF CAND-BACKEND = WS-BACKEND-YAHOO                           00112700
112800         ADD 1 TO WS-YAHOO-ACCEPTED                               00112800
112900     ELSE                                                         00112900
113000         ADD 1 TO WS-WEBSITE-ACCEPTED                             00113000
113100     END-IF.                                                      00113100
113200     IF WS-LX > WS-LAT-COUNT                                      00113200
113300         ADD 1 TO WS-LAT-COUNT                                    00113300
113400         MOVE CAND-COMM-CODE TO LAT-COMM(WS-LAT-COUNT)            00113400
113500         MOVE CAND-BACKEND   TO LAT-BACKEND(WS-LAT-COUNT)         00113500
113600         MOVE 'N'            TO LAT-TODAY-SW(WS-LAT-COUNT)        00113600
113700         MOVE WS-LAT-COUNT   TO WS-LX                             00113700
113800     END-IF.                                                      00113800
113900     MOVE CAND-DATE TO LAT-DATE(WS-LX).                           00113900
114000     IF CAND-DATE = WS-TODAY-DATE                                 00114000
114100         MOVE 'Y' TO LAT-TODAY-SW(WS-LX)                          00114100
114200     END-IF.                                                      00114200
114300 1050-EXIT.                                                       00114300
114400     EXIT.                                                        00114400
114500*                                                                 00114500
114600*                                                                 00114600
114700*    1060-REJECT-CANDIDATE - BUMPS THE REJECTED COUNTER FOR       00114700
114800*    WHICHEVER BACKEND SUBMITTED THE CANDIDATE.  THE REJECTED RATE00114800
114900*    ITSELF IS DROPPED HERE AND NEVER WRITTEN ANYWHERE - ONLY THE 00114900
115000*    COUNT SHOWS UP ON THE BACKEND SUMMARY LINE.                  00115000
115100*                                                                 00115100
115200 1060-REJECT-CANDIDATE.                                           00115200
115300     IF CAND-BACKEND = WS-BACKEND-YAHOO                           00115300
115400         ADD 1 TO WS-YAHOO-REJECTED                               00115400
115500     ELSE                                                         00115500
115600         ADD 1 TO WS-WEBSITE-REJECTED                             00115600
115700     END-IF.                                                      00115700
115800 1060-EXIT.                                                       00115800
115900     EXIT.                                                        00115900
116000*                                                                 00116000
116100*                                                                 00116100
116200*    1070-COMMIT-ACCEPTED - FLUSHES ONE ACC-BUFFER-TABLE ENTRY TO 00116200
116300*    PRICE-OUT AND APPENDS IT TO WS-RATE-TABLE, BUT ONLY IF ITS   00116300
116400*    OWNING BACKEND HAS NOT SINCE GONE FATAL (LDG-0071) - A FEED  00116400
116500*    ERROR PARTWAY THROUGH THE RUN MUST NOT LEAVE HALF A BACKEND'S00116500
116600*    ACCEPTED RATES WRITTEN AND THE OTHER HALF LOST.  CALLED ONCE 00116600
116700*    PER ACCEPTED CANDIDATE BY 1000-PRICE-UPDATE AFTER EOF.       00116700
116800*                                                                 00116800
116900 1070-COMMIT-ACCEPTED.                                            00116900
117000*    EACH BUFFERED CANDIDATE IS WRITTEN ONLY IF ITS OWN           00117000
117100*    BACKEND IS STILL GOOD AT FLUSH TIME - A LATE FAILURE ON      00117100
117200*    ONE BACKEND DOES NOT BLOCK THE OTHER'S ACCEPTED RATES.       00117200
117300     IF (ACC-BACKEND(WS-AX) = WS-BACKEND-YAHOO                    00117300
117400             AND NOT WS-YAHOO-FAILED)                             00117400
117500      OR (ACC-BACKEND(WS-AX) = WS-BACKEND-WEBSITE                 00117500
117600             AND NOT WS-WEBSITE-FAILED)                           00117600
117700         MOVE ACC-DATE(WS-AX)   TO POUT-DATE                      00117700
117800         MOVE ACC-COMM(WS-AX)   TO POUT-COMM-CODE                 00117800
117900         MOVE ACC-UNIT(WS-AX)   TO POUT-UNIT-CODE                 00117900
118000         MOVE ACC-AMOUNT(WS-AX) TO POUT-AMOUNT                    00118000
118100         MOVE ACC-SRC(WS-AX)    TO POUT-BACKEND                   00118100
118200         WRITE POUT-PRICE-REC                                     00118200
118300         ADD 1 TO WS-RATE-COUNT                                   00118300
118400         MOVE ACC-COMM(WS-AX)   TO RATE-COMM(WS-RATE-COUNT)       00118400
118500         MOVE ACC-UNIT(WS-AX)   TO RATE-UNIT(WS-RATE-COUNT)       00118500
118600         MOVE ACC-DATE(WS-AX)   TO RATE-DATE(WS-RATE-COUNT)       00118600
118700         MOVE ACC-AMOUNT(WS-AX) TO RATE-AMOUNT(WS-RATE-COUNT)     00118700
118800     END-IF.                                                      00118800
118900 1070-EXIT.                                                       00118900
119000     EXIT.                                                        00119000
119100*                                                                 00119100
119200****************************************************************  00119200
119300*  1090  P R I C E - U P D A T E   S U M M A R Y   L I N E       *00119300
119400****************************************************************  00119400
119500 1090-BACKEND-SUMMARY.                                            00119500
119600     MOVE WS-BACKEND-YAHOO TO RPT-PRICE-BACKEND.                  00119600
119700     IF WS-YAHOO-FAILED                                           00119700
119800         MOVE 'FAILED  ' TO RPT-PRICE-STATUS                      00119800
119900     ELSE                                                         00119900
120000         MOVE 'DONE    ' TO RPT-PRICE-STATUS                      00120000
120100     END-IF.                                                      00120100
120200     MOVE WS-YAHOO-ACCEPTED TO RPT-PRICE-ACCEPTED.                00120200
120300     MOVE WS-YAHOO-REJECTED TO RPT-PRICE-REJECTED.                00120300
120400     WRITE REPORT-RECORD FROM RPT-PRICE-LINE AFTER 1.             00120400
120500     MOVE WS-BACKEND-WEBSITE TO RPT-PRICE-BACKEND.                00120500
120600     IF WS-WEBSITE-FAILED                                         00120600
120700         MOVE 'FAILED  ' TO RPT-PRICE-STATUS                      00120700
120800     ELSE                                                         00120800
120900         MOVE 'DONE    ' TO RPT-PRICE-STATUS                      00120900
121000     END-IF.                                                      00121000
121100     MOVE WS-WEBSITE-ACCEPTED TO RPT-PRICE-ACCEPTED.              00121100
121200     MOVE WS-WEBSITE-REJECTED TO RPT-PRICE-REJECTED.              00121200
121300     WRITE REPORT-RECORD FROM RPT-PRICE-LINE AFTER 1.             00121300
121400*                                                                 00121400
121500****************************************************************  00121500
121600*  2000  T X N - B A L A N C E   /   A C C T - B A L A N C E     *00121600
121700*        ONE PASS OVER THE SORTED POSTING FILE.  CONTROL        * 00121700
121800*        BREAK ON PST-TXN-ID REBALANCES EACH TRANSACTION'S      * 00121800
121900*        LEGS (2000-2040), THEN THE SAME LEGS ARE APPLIED TO    * 00121900
122000*        THE IN-CORE ACCOUNT TABLE AND CONVERTED IF NEEDED      * 00122000
122100*        (3000-3020) BEFORE BEING WRITTEN TO POSTING-OUT.       * 00122100
122200****************************************************************  00122200
122300 2000-BALANCE-POSTINGS.                                           00122300
122400     PERFORM 3010-LOAD-ACCOUNTS THRU 3010-EXIT                    00122400
122500         UNTIL WS-ACT-EOF.                                        00122500
122600     PERFORM 2010-READ-POSTING THRU 2010-EXIT.                    00122600
122700     IF NOT WS-PST-EOF                                            00122700
122800         MOVE PST-TXN-ID TO WS-CURRENT-TXN-ID                     00122800
122900         ADD 1 TO WS-TXN-READ                                     00122900
123000     END-IF.                                                      00123000
123100     PERFORM 2020-PROCESS-GROUP THRU 2020-EXIT                    00123100
123200         UNTIL WS-PST-EOF.                                        00123200
123300     IF WS-LEG-COUNT > 0                                          00123300
123400         PERFORM 2030-FINISH-GROUP THRU 2030-EXIT                 00123400
123500     END-IF.                                                      00123500
123600 2000-EXIT.                                                       00123600
123700     EXIT.                                                        00123700
123800*                                                                 00123800
123900*                                                                 00123900
124000*    2010-READ-POSTING - READS THE NEXT POSTING-FILE RECORD,      00124000
124100*    SORTED ASCENDING BY TXN-ID SO EVERY LEG OF A TRANSACTION     00124100
124200*    ARRIVES TOGETHER.  CALLED BY 2000-BALANCE-POSTINGS AND AGAIN 00124200
124300*    BY 2020-PROCESS-GROUP AT THE END OF EACH LEG.                00124300
124400*                                                                 00124400
124500 2010-READ-POSTING.                                               00124500
124600     READ POSTING-FILE                                            00124600
124700         AT END                                                   00124700
124800             MOVE 'Y' TO WS-PST-EOF-SW                            00124800
124900     END-READ.                                                    00124900
125000 2010-EXIT.                                                       00125000
125100     EXIT.                                                        00125100
125200*                                                                 00125200
125300*                                                                 00125300
125400*    2020-PROCESS-GROUP - CONTROL-BREAK LOGIC ON PST-TXN-ID.  A   00125400
125500*    CHANGE OF TRANSACTION ID CLOSES OUT THE PRIOR GROUP THROUGH  00125500
125600*    2030-FINISH-GROUP BEFORE THE NEW LEG IS BUFFERED INTO TXN-   00125600
125700*    LEG-TABLE.  DRIVEN BY 2000-BALANCE-POSTINGS ONCE PER LEG     00125700
125800*    UNTIL POSTING-FILE EOF.                                      00125800
125900*                                                                 00125900
126000 2020-PROCESS-GROUP.                                              00126000
126100     IF PST-TXN-ID NOT = WS-CURRENT-TXN-ID                        00126100
126200         PERFORM 2030-FINISH-GROUP THRU 2030-EXIT                 00126200
126300         MOVE PST-TXN-ID TO WS-CURRENT-TXN-ID                     00126300
126400         ADD 1 TO WS-TXN-READ                                     00126400
126500     END-IF.                                                      00126500
126600     ADD 1 TO WS-LEG-COUNT.                                       00126600
126700     MOVE PST-TXN-ID      TO LEG-TXN-ID(WS-LEG-COUNT).            00126700
126800     MOVE PST-TXN-DATE    TO LEG-TXN-DATE(WS-LEG-COUNT).          00126800
126900     MOVE PST-ACCT-ID     TO LEG-ACCT-ID(WS-LEG-COUNT).           00126900
127000     MOVE PST-AMOUNT      TO LEG-AMOUNT(WS-LEG-COUNT).            00127000
127100     MOVE PST-CURR        TO LEG-CURR(WS-LEG-COUNT).              00127100
127200     MOVE PST-IS-BALANCE  TO LEG-IS-BAL(WS-LEG-COUNT).            00127200
127300*    FOREIGN-AMT/CURR START BLANK ON EVERY LEG AND ARE ONLY       00127300
127400*    FILLED IN BY 3020-APPLY-POSTING WHEN A CONVERSION ACTUALLY   00127400
127500*    HAPPENS.                                                     00127500
127600     MOVE 0               TO LEG-FOREIGN-AMT(WS-LEG-COUNT).       00127600
127700     MOVE SPACES          TO LEG-FOREIGN-CURR(WS-LEG-COUNT).      00127700
127800     PERFORM 2010-READ-POSTING THRU 2010-EXIT.                    00127800
127900 2020-EXIT.                                                       00127900
128000     EXIT.                                                        00128000
128100*                                                                 00128100
128200****************************************************************  00128200
128300*  2030  REBALANCE ONE TRANSACTION - LDG-0006.  THE BALANCING  *  00128300
128400*  LEG AMOUNT BECOMES THE NEGATION OF THE SUM OF EVERY OTHER    * 00128400
128500*  LEG IN THE GROUP.  ONLY THE FIRST LEG FLAGGED PST-IS-BALANCE * 00128500
128600*  = 'Y' IS EVER TREATED AS THE BALANCING LEG (LDG-0006).       * 00128600
128700****************************************************************  00128700
128800 2030-FINISH-GROUP.                                               00128800
128900     MOVE 0 TO WS-SUM-NON-BAL.                                    00128900
129000     MOVE 0 TO WS-BAL-LEG-IX.                                     00129000
129100     PERFORM 2031-SUM-NON-BALANCE                                 00129100
129200         VARYING WS-TX FROM 1 BY 1 UNTIL WS-TX > WS-LEG-COUNT.    00129200
129300     PERFORM 2032-FIND-BAL-LEG                                    00129300
129400         VARYING WS-TX FROM 1 BY 1                                00129400
129500         UNTIL WS-TX > WS-LEG-COUNT OR LEG-IS-BAL(WS-TX) = 'Y'.   00129500
129600     IF WS-TX <= WS-LEG-COUNT                                     00129600
129700         MOVE WS-TX TO WS-BAL-LEG-IX                              00129700
129800     END-IF.                                                      00129800
129900*    THE BALANCING LEG BECOMES THE NEGATION OF EVERY OTHER        00129900
130000*    LEG'S AMOUNT SO THE GROUP NETS TO ZERO - LDG-0006.           00130000
130100     COMPUTE WS-NEW-BAL-AMT = 0 - WS-SUM-NON-BAL.                 00130100
130200     IF WS-BAL-LEG-IX > 0                                         00130200
130300         IF LEG-AMOUNT(WS-BAL-LEG-IX) NOT = WS-NEW-BAL-AMT        00130300
130400             MOVE WS-NEW-BAL-AMT TO LEG-AMOUNT(WS-BAL-LEG-IX)     00130400
130500*    THE GROUP'S BALANCING LEG DID NOT ALREADY CARRY THE          00130500
130600*    CORRECT AMOUNT AND WAS JUST CORRECTED.                       00130600
130700             ADD 1 TO WS-TXN-REBALANCED                           00130700
130800         ELSE                                                     00130800
130900*    THE GROUP WAS ALREADY NET ZERO - NO CHANGE WAS MADE TO       00130900
131000*    THE BALANCING LEG.                                           00131000
131100             ADD 1 TO WS-TXN-IN-BALANCE                           00131100
131200         END-IF                                                   00131200
131300     END-IF.                                                      00131300
131400     PERFORM 3020-APPLY-POSTING                                   00131400
131500         VARYING WS-TX FROM 1 BY 1 UNTIL WS-TX > WS-LEG-COUNT.    00131500
131600     PERFORM 2040-WRITE-TRANSACTION-OUT                           00131600
131700         VARYING WS-TX FROM 1 BY 1 UNTIL WS-TX > WS-LEG-COUNT.    00131700
131800*    THE BUFFER IS CLEARED FOR THE NEXT TRANSACTION GROUP BY      00131800
131900*    RESETTING THE COUNT ALONE - THE ENTRIES THEMSELVES ARE       00131900
132000*    OVERWRITTEN AS THE NEXT GROUP IS BUILT.                      00132000
132100     MOVE 0 TO WS-LEG-COUNT.                                      00132100
132200 2030-EXIT.                                                       00132200
132300     EXIT.                                                        00132300
132400*                                                                 00132400
132500*                                                                 00132500
132600*    2031-SUM-NON-BALANCE - ADDS ONE LEG'S AMOUNT TO WS-SUM-NON-  00132600
132700*    BAL UNLESS THE LEG IS ITSELF FLAGGED AS THE BALANCING LEG.   00132700
132800*    PERFORMED VARYING OVER EVERY LEG OF THE CURRENT GROUP BY     00132800
132900*    2030-FINISH-GROUP.                                           00132900
133000*                                                                 00133000
133100 2031-SUM-NON-BALANCE.                                            00133100
133200     IF LEG-IS-BAL(WS-TX) NOT = 'Y'                               00133200
133300         ADD LEG-AMOUNT(WS-TX) TO WS-SUM-NON-BAL                  00133300
133400     END-IF.                                                      00133400
133500 2031-EXIT.                                                       00133500
133600     EXIT.                                                        00133600
133700*                                                                 00133700
133800*                                                                 00133800
133900*    2032-FIND-BAL-LEG - CONTINUE STUB FOR THE VARYING LOOP THAT  00133900
134000*    LOCATES THE FIRST LEG FLAGGED PST-IS-BALANCE = 'Y' WITHIN THE00134000
134100*    CURRENT TRANSACTION GROUP - LDG-0006.                        00134100
134200*                                                                 00134200
134300 2032-FIND-BAL-LEG.                                               00134300
134400     CONTINUE.                                                    00134400
134500*                                                                 00134500
134600*                                                                 00134600
134700*    2040-WRITE-TRANSACTION-OUT - WRITES ONE REBALANCED LEG FROM  00134700
134800*    TXN-LEG-TABLE TO POSTING-OUT.  THE FOREIGN-CURRENCY FIELDS   00134800
134900*    CARRY WHATEVER 3020-APPLY-POSTING LEFT IN THEM, BLANK/ZERO IF00134900
135000*    THE LEG NEVER NEEDED CONVERSION.  PERFORMED VARYING OVER     00135000
135100*    EVERY LEG OF THE GROUP BY 2030-FINISH-GROUP.                 00135100
135200*                                                                 00135200
135300 2040-WRITE-TRANSACTION-OUT.                                      00135300
135400     MOVE LEG-TXN-ID(WS-TX)       TO POST-TXN-ID.                 00135400
135500     MOVE LEG-TXN-DATE(WS-TX)     TO POST-TXN-DATE.               00135500
135600     MOVE LEG-ACCT-ID(WS-TX)      TO POST-ACCT-ID.                00135600
135700     MOVE LEG-AMOUNT(WS-TX)       TO POST-AMOUNT.                 00135700
135800     MOVE LEG-CURR(WS-TX)         TO POST-CURR.                   00135800
135900     MOVE LEG-IS-BAL(WS-TX)       TO POST-IS-BALANCE.             00135900
136000     MOVE LEG-FOREIGN-AMT(WS-TX)  TO POST-FOREIGN-AMT.            00136000
136100     MOVE LEG-FOREIGN-CURR(WS-TX) TO POST-FOREIGN-CURR.           00136100
136200     WRITE POST-POSTING-REC.                                      00136200
136300 2040-EXIT.                                                       00136300
136400     EXIT.                                                        00136400
136500*                                                                 00136500
136600****************************************************************  00136600
136700*  3010  LOAD THE ACCOUNT MASTER INTO ACT-TABLE - LDG-0014      * 00136700
136800****************************************************************  00136800
136900 3010-LOAD-ACCOUNTS.                                              00136900
137000     READ ACCOUNT-MASTER                                          00137000
137100         AT END                                                   00137100
137200             MOVE 'Y' TO WS-ACT-EOF-SW                            00137200
137300             GO TO 3010-EXIT                                      00137300
137400     END-READ.                                                    00137400
137500     ADD 1 TO WS-ACT-COUNT.                                       00137500
137600*    ACT-T-BALANCE STARTS AT ZERO HERE AND IS BUILT UP ENTIRELY   00137600
137700*    BY 3020-APPLY-POSTING AS THE POSTING-FILE IS PROCESSED -     00137700
137800*    ACCOUNT-MASTER CARRIES NO OPENING BALANCE OF ITS OWN.        00137800
137900     MOVE ACCT-ID         TO ACT-T-ID(WS-ACT-COUNT).              00137900
138000     MOVE ACCT-PARENT-ID  TO ACT-T-PARENT(WS-ACT-COUNT).          00138000
138100     MOVE ACCT-NAME       TO ACT-T-NAME(WS-ACT-COUNT).            00138100
138200     MOVE ACCT-TYPE       TO ACT-T-TYPE(WS-ACT-COUNT).            00138200
138300     MOVE ACCT-BANK-NAME  TO ACT-T-BANK(WS-ACT-COUNT).            00138300
138400     MOVE ACCT-DFLT-CURR  TO ACT-T-CURR(WS-ACT-COUNT).            00138400
138500     MOVE 0               TO ACT-T-BALANCE(WS-ACT-COUNT).         00138500
138600 3010-EXIT.                                                       00138600
138700     EXIT.                                                        00138700
138800*                                                                 00138800
138900****************************************************************  00138900
139000*  3020  APPLY ONE POSTING LEG TO ITS ACCOUNT'S BALANCE -       * 00139000
139100*  LDG-0014.  A LEG IN A FOREIGN CURRENCY IS CONVERTED AS OF    * 00139100
139200*  THE TRANSACTION DATE VIA CNVRATE (LDG-0037); A NO-RATE       * 00139200
139300*  RESULT LEAVES THE LEG OUT OF THE BALANCE AND IS COUNTED AS   * 00139300
139400*  A CONVERSION EXCEPTION RATHER THAN ABENDING THE RUN.  THE    * 00139400
139500*  CODE LIST PASSED TO CNVRATE IS ALL-COMM-CODE-TABLE, EVERY    * 00139500
139600*  COMMODITY ON FILE, NOT THE AUTO-UPDATE SUBSET CMM-TABLE      * 00139600
139700*  CARRIES FOR PRICE-UPDATE - LDG-0187.                         * 00139700
139800****************************************************************  00139800
139900 3020-APPLY-POSTING.                                              00139900
140000     PERFORM 3021-FIND-ACCOUNT                                    00140000
140100         VARYING WS-AX FROM 1 BY 1                                00140100
140200         UNTIL WS-AX > WS-ACT-COUNT                               00140200
140300            OR ACT-T-ID(WS-AX) = LEG-ACCT-ID(WS-TX).              00140300
140400*    A POSTING LEG NAMING AN ACCOUNT NOT ON FILE IS SILENTLY      00140400
140500*    SKIPPED - THE MASTER, NOT THE FEED, IS TRUSTED.              00140500
140600     IF WS-AX > WS-ACT-COUNT                                      00140600
140700         GO TO 3020-EXIT                                          00140700
140800     END-IF.                                                      00140800
140900*    SAME-CURRENCY LEGS POST DIRECTLY WITH NO CALL TO             00140900
141000*    CNVRATE AT ALL.                                              00141000
141100     IF LEG-CURR(WS-TX) = ACT-T-CURR(WS-AX)                       00141100
141200         ADD LEG-AMOUNT(WS-TX) TO ACT-T-BALANCE(WS-AX)            00141200
141300         GO TO 3020-EXIT                                          00141300
141400     END-IF.                                                      00141400
141500     MOVE LEG-AMOUNT(WS-TX)   TO CNV-AMOUNT.                      00141500
141600     MOVE LEG-CURR(WS-TX)     TO CNV-FROM-CODE.                   00141600
141700     MOVE ACT-T-CURR(WS-AX)   TO CNV-TO-CODE.                     00141700
141800     MOVE LEG-TXN-DATE(WS-TX) TO CNV-ASOF-DATE.                   00141800
141900*    A FOREIGN-CURRENCY LEG IS CONVERTED AS OF THE                00141900
142000*    TRANSACTION DATE, NOT TODAY'S DATE, SO A LATE-POSTED         00142000
142100*    TRANSACTION STILL PRICES AT THE RATE IN FORCE WHEN IT        00142100
142200*    OCCURRED.                                                    00142200
142300     CALL 'CNVRATE' USING CNV-PARMS, WS-ALLCMM-COUNT,             00142300
142400          ALL-COMM-CODE-TABLE, WS-RATE-COUNT, WS-RATE-TABLE.      00142400
142500     IF CNV-OK                                                    00142500
142600         ADD CNV-RESULT TO ACT-T-BALANCE(WS-AX)                   00142600
142700         MOVE CNV-RESULT  TO LEG-FOREIGN-AMT(WS-TX)               00142700
142800         MOVE CNV-TO-CODE TO LEG-FOREIGN-CURR(WS-TX)              00142800
142900     ELSE                                                         00142900
143000*    NO RATE FOUND LEAVES THE LEG OUT OF THE ACCOUNT BALANCE      00143000
143100*    RATHER THAN ABENDING THE WHOLE NIGHTLY RUN - THE             00143100
143200*    EXCEPTION COUNT ALONE FLAGS IT FOR FOLLOW-UP.                00143200
143300         ADD 1 TO WS-CONV-EXCEPTIONS                              00143300
143400     END-IF.                                                      00143400
143500 3020-EXIT.                                                       00143500
143600     EXIT.                                                        00143600
143700*                                                                 00143700
143800*                                                                 00143800
143900*    3021-FIND-ACCOUNT - CONTINUE STUB FOR THE VARYING LOOP THAT  00143900
144000*    LOCATES A POSTING LEG'S OWNING ACCOUNT IN ACT-TABLE BY ACT-T-00144000
144100*    ID.  AN ACCOUNT ID WITH NO MATCH LEAVES THE LEG UNAPPLIED    00144100
144200*    RATHER THAN ABENDING THE RUN.                                00144200
144300*                                                                 00144300
144400 3021-FIND-ACCOUNT.                                               00144400
144500     CONTINUE.                                                    00144500
144600*                                                                 00144600
144700****************************************************************  00144700
144800*  4000  A C C T - R E P O R T   -  LDG-0014 / LDG-0095          *00144800
144900*  ACCOUNT-MASTER ARRIVES SORTED BY (PARENT-ID, NAME), SO EACH  * 00144900
145000*  PARENT'S CHILDREN ARE A CONTIGUOUS RUN IN ACT-TABLE.          *00145000
145100*  4010 RECORDS THOSE RUNS IN GRP-TABLE; 4015/4020 THEN WALK     *00145100
145200*  THE TREE DEPTH-FIRST WITH AN EXPLICIT STACK (STACK-TABLE)     *00145200
145300*  SINCE THIS COMPILER HAS NO RECURSIVE PERFORM.                 *00145300
145400****************************************************************  00145400
145500 4000-ACCT-REPORT.                                                00145500
145600     IF WS-ACT-COUNT = 0                                          00145600
145700         GO TO 4000-EXIT                                          00145700
145800     END-IF.                                                      00145800
145900     PERFORM 4010-BUILD-GROUPS                                    00145900
146000         VARYING WS-AX FROM 1 BY 1 UNTIL WS-AX > WS-ACT-COUNT.    00146000
146100     PERFORM 4015-PUSH-ROOTS THRU 4015-EXIT.                      00146100
146200     PERFORM 4020-PRINT-NEXT THRU 4020-EXIT                       00146200
146300         UNTIL WS-STACK-TOP = 0.                                  00146300
146400     PERFORM 4040-PRINT-TYPE-TOTALS                               00146400
146500         VARYING WS-TX FROM 1 BY 1 UNTIL WS-TX > 7.               00146500
146600 4000-EXIT.                                                       00146600
146700     EXIT.                                                        00146700
146800*                                                                 00146800
146900*                                                                 00146900
147000*    4010-BUILD-GROUPS - COLLAPSES THE SORTED ACT-TABLE INTO GRP- 00147000
147100*    TABLE, ONE ENTRY PER CONTIGUOUS RUN OF CHILDREN SHARING THE  00147100
147200*    SAME PARENT-ID.  PERFORMED VARYING OVER EVERY ACCOUNT BY     00147200
147300*    4000-ACCT-REPORT BEFORE THE TREE WALK BEGINS - LDG-0095.     00147300
147400*                                                                 00147400
147500 4010-BUILD-GROUPS.                                               00147500
147600     IF WS-AX = 1                                                 00147600
147700         ADD 1 TO WS-GRP-COUNT                                    00147700
147800         MOVE ACT-T-PARENT(WS-AX) TO GRP-PARENT-ID(WS-GRP-COUNT)  00147800
147900         MOVE WS-AX TO GRP-START(WS-GRP-COUNT)                    00147900
148000         MOVE WS-AX TO GRP-END(WS-GRP-COUNT)                      00148000
148100     ELSE                                                         00148100
148200*    ACCOUNT-MASTER ARRIVES SORTED BY PARENT-ID SO SIBLINGS       00148200
148300*    ARE ALWAYS CONTIGUOUS - A PARENT CHANGE ALWAYS STARTS A      00148300
148400*    NEW GRP-TABLE ENTRY RATHER THAN REOPENING AN OLD ONE.        00148400
148500         IF ACT-T-PARENT(WS-AX) = GRP-PARENT-ID(WS-GRP-COUNT)     00148500
148600             MOVE WS-AX TO GRP-END(WS-GRP-COUNT)                  00148600
148700         ELSE                                                     00148700
148800             ADD 1 TO WS-GRP-COUNT                                00148800
148900             MOVE ACT-T-PARENT(WS-AX) TO                          00148900
149000                     GRP-PARENT-ID(WS-GRP-COUNT)                  00149000
149100             MOVE WS-AX TO GRP-START(WS-GRP-COUNT)                00149100
149200             MOVE WS-AX TO GRP-END(WS-GRP-COUNT)                  00149200
149300         END-IF                                                   00149300
149400     END-IF.                                                      00149400
149500 4010-EXIT.                                                       00149500
149600     EXIT.                                                        00149600
149700*                                                                 00149700
149800*                                                                 00149800
149900*    4015-PUSH-ROOTS - LOCATES THE GRP-TABLE ENTRY WHOSE PARENT-ID00149900
150000*    IS ZERO (THE TOP OF THE CHART OF ACCOUNTS) AND PUSHES ITS    00150000
150100*    MEMBERS ONTO STACK-TABLE IN REVERSE ORDER SO THE FIRST       00150100
150200*    ACCOUNT PRINTS FIRST WHEN THE STACK IS LATER POPPED -        00150200
150300*    LDG-0095.  CALLED ONCE BY 4000-ACCT-REPORT.                  00150300
150400*                                                                 00150400
150500 4015-PUSH-ROOTS.                                                 00150500
150600     PERFORM 4016-FIND-ROOT-GROUP                                 00150600
150700         VARYING WS-GX FROM 1 BY 1                                00150700
150800         UNTIL WS-GX > WS-GRP-COUNT OR GRP-PARENT-ID(WS-GX) = 0.  00150800
150900     IF WS-GX > WS-GRP-COUNT                                      00150900
151000         GO TO 4015-EXIT                                          00151000
151100     END-IF.                                                      00151100
151200*    THE ROOT GROUP STARTS THE WALK AT DEPTH ZERO; EVERY          00151200
151300*    DESCENT INTO A CHILD GROUP LATER ADDS ONE TO THE DEPTH       00151300
151400*    CARRIED ON STACK-TABLE.                                      00151400
151500     MOVE GRP-START(WS-GX) TO WS-CHILD-START.                     00151500
151600     MOVE GRP-END(WS-GX)   TO WS-CHILD-END.                       00151600
151700     MOVE 0                TO WS-THIS-DEPTH.                      00151700
151800     PERFORM 4017-PUSH-RANGE                                      00151800
151900         VARYING WS-GX FROM WS-CHILD-END BY -1                    00151900
152000         UNTIL WS-GX < WS-CHILD-START.                            00152000
152100 4015-EXIT.                                                       00152100
152200     EXIT.                                                        00152200
152300*                                                                 00152300
152400*                                                                 00152400
152500*    4016-FIND-ROOT-GROUP - CONTINUE STUB FOR THE VARYING LOOP IN 00152500
152600*    4015-PUSH-ROOTS THAT SEARCHES GRP-TABLE FOR GRP-PARENT-ID =  00152600
152700*    0.                                                           00152700
152800*                                                                 00152800
152900 4016-FIND-ROOT-GROUP.                                            00152900
153000     CONTINUE.                                                    00153000
153100*                                                                 00153100
153200*                                                                 00153200
153300*    4017-PUSH-RANGE - PUSHES ONE ACCOUNT INDEX AND ITS TREE DEPTH00153300
153400*    ONTO STACK-TABLE.  THE EXPLICIT STACK STANDS IN FOR A        00153400
153500*    RECURSIVE PERFORM, WHICH THIS COMPILER DOES NOT SUPPORT -    00153500
153600*    LDG-0095.  PERFORMED VARYING, DESCENDING, BY BOTH 4015-PUSH- 00153600
153700*    ROOTS AND 4020-PRINT-NEXT SO CHILDREN POP IN ASCENDING ORDER.00153700
153800*                                                                 00153800
153900 4017-PUSH-RANGE.                                                 00153900
154000     ADD 1 TO WS-STACK-TOP.                                       00154000
154100     MOVE WS-GX         TO STACK-IX(WS-STACK-TOP).                00154100
154200     MOVE WS-THIS-DEPTH TO STACK-DEPTH(WS-STACK-TOP).             00154200
154300 4017-EXIT.                                                       00154300
154400     EXIT.                                                        00154400
154500*                                                                 00154500
154600*                                                                 00154600
154700*    4020-PRINT-NEXT - POPS ONE ENTRY OFF STACK-TABLE, PRINTS IT  00154700
154800*    (4021), ACCUMULATES ITS BALANCE INTO THE TYPE TOTALS (4022), 00154800
154900*    THEN LOOKS FOR A GRP-TABLE ENTRY WHOSE PARENT IS THIS ACCOUNT00154900
155000*    AND PUSHES ITS CHILDREN ONE LEVEL DEEPER.  DRIVEN BY         00155000
155100*    4000-ACCT-REPORT UNTIL THE STACK RUNS DRY - A DEPTH-FIRST    00155100
155200*    WALK OF THE CHART OF ACCOUNTS - LDG-0095.                    00155200
155300*                                                                 00155300
155400 4020-PRINT-NEXT.                                                 00155400
155500     MOVE STACK-IX(WS-STACK-TOP)    TO WS-AX.                     00155500
155600     MOVE STACK-DEPTH(WS-STACK-TOP) TO WS-THIS-DEPTH.             00155600
155700*    POP ORDER IS LAST-IN-FIRST-OUT, SO THE MOST RECENTLY         00155700
155800*    PUSHED (I.E. SHALLOWEST REMAINING) ACCOUNT PRINTS NEXT -     00155800
155900*    THE USUAL DEPTH-FIRST TREE-WALK IDIOM.                       00155900
156000     SUBTRACT 1 FROM WS-STACK-TOP.                                00156000
156100     PERFORM 4021-PRINT-DETAIL THRU 4021-EXIT.                    00156100
156200     PERFORM 4022-ACCUM-TYPE-TOTAL THRU 4022-EXIT.                00156200
156300     PERFORM 4023-FIND-CHILD-GROUP                                00156300
156400         VARYING WS-GX FROM 1 BY 1                                00156400
156500         UNTIL WS-GX > WS-GRP-COUNT                               00156500
156600            OR GRP-PARENT-ID(WS-GX) = ACT-T-ID(WS-AX).            00156600
156700     IF WS-GX > WS-GRP-COUNT                                      00156700
156800         GO TO 4020-EXIT                                          00156800
156900     END-IF.                                                      00156900
157000     MOVE GRP-START(WS-GX) TO WS-CHILD-START.                     00157000
157100     MOVE GRP-END(WS-GX)   TO WS-CHILD-END.                       00157100
157200     ADD 1 TO WS-THIS-DEPTH.                                      00157200
157300     PERFORM 4017-PUSH-RANGE                                      00157300
157400         VARYING WS-GX FROM WS-CHILD-END BY -1                    00157400
157500         UNTIL WS-GX < WS-CHILD-START.                            00157500
157600 4020-EXIT.                                                       00157600
157700     EXIT.                                                        00157700
157800*                                                                 00157800
157900*                                                                 00157900
158000*    4023-FIND-CHILD-GROUP - CONTINUE STUB FOR THE VARYING LOOP IN00158000
158100*    4020-PRINT-NEXT THAT SEARCHES GRP-TABLE FOR THE JUST-PRINTED 00158100
158200*    ACCOUNT'S OWN CHILDREN.                                      00158200
158300*                                                                 00158300
158400 4023-FIND-CHILD-GROUP.                                           00158400
158500     CONTINUE.                                                    00158500
158600*                                                                 00158600
158700*                                                                 00158700
158800*    4021-PRINT-DETAIL - WRITES ONE ACCOUNT DETAIL LINE, INDENTING00158800
158900*    THE NAME TWO SPACES PER LEVEL OF TREE DEPTH SO THE PRINTED   00158900
159000*    REPORT READS AS AN OUTLINE OF THE CHART OF ACCOUNTS -        00159000
159100*    LDG-0095. CALLED ONCE PER ACCOUNT BY 4020-PRINT-NEXT.        00159100
159200*                                                                 00159200
159300 4021-PRINT-DETAIL.                                               00159300
159400     MOVE SPACES TO RPT-ACCOUNT.                                  00159400
159500     IF WS-THIS-DEPTH = 0                                         00159500
159600         MOVE ACT-T-NAME(WS-AX) TO RPT-ACCOUNT                    00159600
159700     ELSE                                                         00159700
159800*    TWO SPACES OF INDENT PER LEVEL OF DEPTH GIVE THE PRINTED     00159800
159900*    REPORT THE LOOK OF AN OUTLINE OF THE CHART OF ACCOUNTS.      00159900
160000         COMPUTE WS-SX = WS-THIS-DEPTH * 2                        00160000
160100         STRING WS-SPACES-40(1:WS-SX) DELIMITED BY SIZE           00160100
160200                '- '                  DELIMITED BY SIZE           00160200
160300                ACT-T-NAME(WS-AX)     DELIMITED BY SIZE           00160300
160400             INTO RPT-ACCOUNT                                     00160400
160500     END-IF.                                                      00160500
160600     MOVE ACT-T-TYPE(WS-AX)    TO RPT-TYPE.                       00160600
160700     MOVE ACT-T-BANK(WS-AX)    TO RPT-BANK.                       00160700
160800     MOVE ACT-T-CURR(WS-AX)    TO RPT-CURR.                       00160800
160900     MOVE ACT-T-BALANCE(WS-AX) TO RPT-BALANCE.                    00160900
161000     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE AFTER 1.            00161000
161100 4021-EXIT.                                                       00161100
161200     EXIT.                                                        00161200
161300*                                                                 00161300
161400*                                                                 00161400
161500*    4022-ACCUM-TYPE-TOTAL - ADDS ONE ACCOUNT'S BALANCE INTO TYPE-00161500
161600*    TOTAL-TABLE UNDER ITS ACT-T-TYPE SLOT, BUT ONLY WHEN THE     00161600
161700*    ACCOUNT'S BALANCE IS ALREADY IN THE BASE CURRENCY - A        00161700
161800*    FOREIGN- CURRENCY ACCOUNT'S RAW BALANCE WOULD OTHERWISE      00161800
161900*    DISTORT THE TOTALS.  CALLED ONCE PER ACCOUNT BY 4020-PRINT-  00161900
162000*    NEXT.                                                        00162000
162100*                                                                 00162100
162200 4022-ACCUM-TYPE-TOTAL.                                           00162200
162300*    A FOREIGN-CURRENCY ACCOUNT'S RAW BALANCE IS SKIPPED HERE     00162300
162400*    SO IT NEVER DISTORTS A BASE-CURRENCY TYPE TOTAL -            00162400
162500*    LDG-0095.                                                    00162500
162600     IF ACT-T-CURR(WS-AX) NOT = WS-BASE-CURRENCY                  00162600
162700         GO TO 4022-EXIT                                          00162700
162800     END-IF.                                                      00162800
162900     PERFORM 4024-FIND-TYPE-SLOT                                  00162900
163000         VARYING WS-TX FROM 1 BY 1                                00163000
163100         UNTIL WS-TX > 7 OR TT-TYPE(WS-TX) = ACT-T-TYPE(WS-AX).   00163100
163200     IF WS-TX <= 7                                                00163200
163300         ADD ACT-T-BALANCE(WS-AX) TO TT-AMOUNT(WS-TX)             00163300
163400     END-IF.                                                      00163400
163500 4022-EXIT.                                                       00163500
163600     EXIT.                                                        00163600
163700*                                                                 00163700
163800*                                                                 00163800
163900*    4024-FIND-TYPE-SLOT - CONTINUE STUB FOR THE VARYING LOOP IN  00163900
164000*    4022-ACCUM-TYPE-TOTAL THAT LOCATES THE MATCHING ACCOUNT-TYPE 00164000
164100*    SLOT AMONG THE SEVEN FIXED ENTRIES IN TYPE-TOTAL-TABLE.      00164100
164200*                                                                 00164200
164300 4024-FIND-TYPE-SLOT.                                             00164300
164400     CONTINUE.                                                    00164400
164500*                                                                 00164500
164600 4040-PRINT-TYPE-TOTALS.                                          00164600
164700     MOVE TT-TYPE(WS-TX)   TO RPT-TOT-TYPE.                       00164700
164800     MOVE TT-AMOUNT(WS-TX) TO RPT-TOT-BALANCE.                    00164800
164900     WRITE REPORT-RECORD FROM RPT-TOTAL-LINE AFTER 1.             00164900
165000 4040-EXIT.                                                       00165000
165100     EXIT.                                                        00165100
165200*                                                                 00165200
165300****************************************************************  00165300
165400*  4090  F I N A L   B A T C H   S U M M A R Y   B L O C K       *00165400
165500****************************************************************  00165500
165600 4090-PRINT-BATCH-SUMMARY.                                        00165600
165700     WRITE REPORT-RECORD FROM RPT-SUMMARY-HDR AFTER 2.            00165700
165800     PERFORM 1090-BACKEND-SUMMARY.                                00165800
165900     MOVE WS-TXN-READ       TO RPT-TXN-READ.                      00165900
166000     MOVE WS-TXN-REBALANCED TO RPT-TXN-REBAL.                     00166000
166100     MOVE WS-TXN-IN-BALANCE TO RPT-TXN-EVEN.                      00166100
166200     WRITE REPORT-RECORD FROM RPT-TXN-LINE AFTER 1.               00166200
166300     MOVE WS-CONV-EXCEPTIONS TO RPT-CONV-EXC.                     00166300
166400     WRITE REPORT-RECORD FROM RPT-EXCEPTION-LINE AFTER 1.         00166400
