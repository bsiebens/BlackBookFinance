000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF MIDSTATE DATA CENTER         * 00000200
000300* ALL RIGHTS RESERVED                                           * 00000300
000400****************************************************************  00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600****************************************************************  00000600
000700 PROGRAM-ID.     CNVRATE.                                         00000700
000800 AUTHOR.         R T WALSH.                                       00000800
000900 INSTALLATION.   MIDSTATE DATA CENTER.                            00000900
001000 DATE-WRITTEN.   04/11/89.                                        00001000
001100 DATE-COMPILED.                                                   00001100
001200 SECURITY.       RESTRICTED - ACCOUNTING USE ONLY.                00001200
001300*                                                                 00001300
001400****************************************************************  00001400
001500*  PROGRAM     :  CNVRATE                                         00001500
001600*  DESCRIPTION :  CALLED SUBROUTINE - CONVERTS AN AMOUNT FROM   * 00001600
001700*                 ONE COMMODITY (CURRENCY, STOCK OR METAL) TO   * 00001700
001800*                 ANOTHER USING THE MOST RECENT STORED PRICE    * 00001800
001900*                 ON OR BEFORE A GIVEN AS-OF DATE.  TRIES A     * 00001900
002000*                 DIRECT RATE, THEN THE INVERSE RATE, THEN ONE  * 00002000
002100*                 HOP THROUGH THE BASE CURRENCY (EUR).          * 00002100
002200*                                                                 00002200
002300*  CALLED BY   :  LDGNITE (ACCT-BALANCE PHASE)                  * 00002300
002400*  INVOKE BY   :  CALL 'CNVRATE' USING LK-CNV-PARMS,              00002400
002500*                  LK-CNV-COMM-COUNT, LK-CNV-COMM-TABLE,        * 00002500
002600*                  LK-CNV-RATE-COUNT, LK-CNV-RATE-TABLE.          00002600
002700*                                                                 00002700
002800*  MAINTENANCE HISTORY                                          * 00002800
002900*  ------------------                                          *  00002900
003000*  YY/MM/DD  BY     TICKET     DESCRIPTION                     *  00003000
003100*  --------  -----  ---------  -----------------------------  *   00003100
003200*  89/04/11  RTW    LDG-0001   ORIGINAL PROGRAM - DIRECT RATE  *  00003200
003300*                              LOOKUP ONLY                     *  00003300
003400*  89/11/02  RTW    LDG-0006   ADDED INVERSE RATE SEARCH WHEN  *  00003400
003500*                              NO DIRECT RATE IS ON FILE       *  00003500
003600*  90/02/20  RTW    LDG-0014   ADDED BAD-CODE CHECK AGAINST    *  00003600
003700*                              THE COMMODITY TABLE             *  00003700
003800*  91/09/02  RTW    LDG-0037   ADDED INDIRECT (VIA BASE) RATE  *  00003800
003900*                              SEARCH, ONE HOP ONLY            *  00003900
004000*  93/10/05  RTW    LDG-0071   5-DECIMAL ROUNDING MADE HALF-UP *  00004000
004100*                              ON ALL MULTIPLY/DIVIDE RESULTS  *  00004100
004200*  95/07/21  MLK    LDG-0095   ZERO-RATE DIVIDE NOW RETURNS    *  00004200
004300*                              NO-RATE INSTEAD OF ABENDING     *  00004300
004400*  98/09/03  DSH    LDG-0109   Y2K IMPACT REVIEW - AS-OF DATE  *  00004400
004500*                              ALREADY FULL 8-DIGIT CCYYMMDD,  *  00004500
004600*                              NO CHANGE REQUIRED              *  00004600
004700*  98/11/19  DSH    LDG-0112   Y2K - CONFIRMED NO 2-DIGIT YEAR *  00004700
004800*                              COMPARES REMAIN IN THIS MODULE  *  00004800
004900*  01/03/14  MLK    LDG-0129   BASE CURRENCY MADE A WORKING-   *  00004900
005000*                              STORAGE CONSTANT (WAS LITERAL   *  00005000
005100*                              'EUR' SCATTERED THROUGH LOGIC)  *  00005100
005200*  04/06/30  JKP    LDG-0150   RATE TABLE ENLARGED TO 50000    *  00005200
005300*                              ENTRIES FOR GROWING PRICE STORE *  00005300
005400*  07/01/22  JKP    LDG-0168   TIGHTENED INDIRECT HOP TO NEVER *  00005400
005500*                              REUSE THE FROM OR TO COMMODITY, *  00005500
005600*                              CLOSING OUT A CIRCULAR-RATE     *  00005600
005700*                              DEFECT REPORTED BY AUDIT        *  00005700
005800*  14/03/11  JKP    LDG-0183   SCRATCH COUNTERS AND HOLD FIELDS * 00005800
005900*                              MOVED TO 77-LEVEL STANDALONE     * 00005900
006000*                              ITEMS PER DATA CENTER STANDARD   * 00006000
006100*                              S-12 (ONE-PARAGRAPH-OWNED ITEMS) * 00006100
006200*  15/02/26  JKP    LDG-0187   LK-CNV-COMM-TABLE NOW RECEIVES   * 00006200
006300*                              LDGNITE'S FULL, UNFILTERED       * 00006300
006400*                              COMMODITY LIST (ALL-COMM-CODE-   * 00006400
006500*                              TABLE) INSTEAD OF ITS AUTO-      * 00006500
006600*                              UPDATE SUBSET, SO A MANUALLY     * 00006600
006700*                              PRICED COMMODITY NO LONGER       * 00006700
006800*                              FAILS BAD-CODE - NO LOGIC        * 00006800
006900*                              CHANGED IN THIS MODULE            *00006900
007000*                                                               * 00007000
007100****************************************************************  00007100
007200 ENVIRONMENT DIVISION.                                            00007200
007300****************************************************************  00007300
007400 CONFIGURATION SECTION.                                           00007400
007500 SOURCE-COMPUTER.  IBM-370.                                       00007500
007600 OBJECT-COMPUTER.  IBM-370.                                       00007600
007700 SPECIAL-NAMES.                                                   00007700
007800     CLASS RATE-DIGITS   IS '0' THRU '9'                          00007800
007900     UPSI-0 ON STATUS IS CNV-TRACE-ON                             00007900
008000            OFF STATUS IS CNV-TRACE-OFF.                          00008000
008100****************************************************************  00008100
008200 DATA DIVISION.                                                   00008200
008300****************************************************************  00008300
008400 WORKING-STORAGE SECTION.                                         00008400
008500*                                                                 00008500
008600*    WS-BASE-CURRENCY - THE LEDGER'S FUNCTIONAL CURRENCY, USED    00008600
008700*    AS THE HUB OF THE ONE-HOP INDIRECT SEARCH - LDG-0129.        00008700
008800 01  WS-CONSTANTS.                                                00008800
008900     05  WS-BASE-CURRENCY        PIC X(10) VALUE 'EUR'.           00008900
009000     05  FILLER                  PIC X(10) VALUE SPACES.          00009000
009100*                                                                 00009100
009200*    WS-RATE-FOUND-SW/WS-HOP-OK-SW ARE SET BY THE RATE-SEARCH     00009200
009300*    PARAGRAPHS AND TESTED BY 0000-CONVERT-RATE TO DECIDE WHICH   00009300
009400*    SEARCH LEVEL, IF ANY, ANSWERED THE CALL.                     00009400
009500 01  WS-SWITCHES.                                                 00009500
009600     05  WS-RATE-FOUND-SW        PIC X(01) VALUE 'N'.             00009600
009700         88  WS-RATE-FOUND            VALUE 'Y'.                  00009700
009800     05  WS-HOP-OK-SW            PIC X(01) VALUE 'N'.             00009800
009900         88  WS-HOP-OK                VALUE 'Y'.                  00009900
010000     05  FILLER                  PIC X(08) VALUE SPACES.          00010000
010100*                                                                 00010100
010200*    SCRATCH COUNTERS AND HOLD FIELDS BELOW ARE 77-LEVEL,         00010200
010300*    NOT GROUPED, PER DATA CENTER STANDARD S-12 FOR ANY           00010300
010400*    ITEM A PARAGRAPH USES ON ITS OWN (LDG-0183).                 00010400
010500*                                                                 00010500
010600 77  WS-RX                   PIC S9(08) COMP.                     00010600
010700 77  WS-CX                   PIC S9(08) COMP.                     00010700
010800*                                                                 00010800
010900 77  WS-FOUND-RATE           PIC S9(15)V9(05).                    00010900
011000 77  WS-FOUND-RATE-R REDEFINES WS-FOUND-RATE PIC 9(20).           00011000
011100 77  WS-HOP-AMOUNT           PIC S9(15)V9(05).                    00011100
011200*                                                                 00011200
011300*    WORK-FIELDS HOLDS THE FROM/TO CODES AND DATE CARRIED         00011300
011400*    BETWEEN THE RATE-SEARCH PARAGRAPHS DURING ONE CALL.          00011400
011500 01  WORK-FIELDS.                                                 00011500
011600     05  WS-FOUND-DATE           PIC 9(08)   VALUE ZEROS.         00011600
011700     05  WS-HOP-FROM             PIC X(10).                       00011700
011800     05  WS-HOP-TO               PIC X(10).                       00011800
011900     05  WS-ORIG-TO              PIC X(10).                       00011900
012000     05  WS-WORK-DATE            PIC 9(08)   VALUE ZEROS.         00012000
012100     05  FILLER                  PIC X(08) VALUE SPACES.          00012100
012200*                                                                 00012200
012300*    UNUSED IN THE CURRENT RATE LOGIC - RETAINED FROM THE         00012300
012400*    ORIGINAL 2-DIGIT-YEAR DATE EDITING REMOVED UNDER LDG-0109.   00012400
012500 01  WS-WORK-DATE-R  REDEFINES WS-WORK-DATE.                      00012500
012600     05  WS-WORK-YY              PIC 9(04).                       00012600
012700     05  WS-WORK-MM              PIC 9(02).                       00012700
012800     05  WS-WORK-DD              PIC 9(02).                       00012800
012900*                                                                 00012900
013000*                                                                 00013000
013100*    WS-STATUS-SAVE - RESERVED FOR A FUTURE RETRY-ON-STATUS       00013100
013200*    ENHANCEMENT DISCUSSED BUT NOT YET SCHEDULED; NOT CURRENTLY   00013200
013300*    SET OR TESTED ANYWHERE IN THIS MODULE.                       00013300
013400 01  WS-STATUS-SAVE              PIC X(02)   VALUE SPACES.        00013400
013500 01  WS-STATUS-SAVE-R REDEFINES WS-STATUS-SAVE.                   00013500
013600     05  WS-STATUS-SAVE-1        PIC X(01).                       00013600
013700     05  WS-STATUS-SAVE-2        PIC X(01).                       00013700
013800*                                                                 00013800
013900****************************************************************  00013900
014000 LINKAGE SECTION.                                                 00014000
014100****************************************************************  00014100
014200*    LK-CNV-PARMS IS THE CALL-BY-REFERENCE PARAMETER BLOCK -      00014200
014300*    SAME LAYOUT LDGNITE DECLARES AS CNV-PARMS.  LK-CNV-STATUS    00014300
014400*    COMES BACK OK/BC/NR; THE CALLER NEVER PASSES A STATUS IN.    00014400
014500 01  LK-CNV-PARMS.                                                00014500
014600     05  LK-CNV-AMOUNT           PIC S9(15)V9(05).                00014600
014700     05  LK-CNV-FROM-CODE        PIC X(10).                       00014700
014800     05  LK-CNV-TO-CODE          PIC X(10).                       00014800
014900     05  LK-CNV-ASOF-DATE        PIC 9(08).                       00014900
015000     05  LK-CNV-RESULT           PIC S9(15)V9(05).                00015000
015100     05  LK-CNV-STATUS           PIC X(02).                       00015100
015200         88  LK-CNV-OK               VALUE 'OK'.                  00015200
015300         88  LK-CNV-BAD-CODE         VALUE 'BC'.                  00015300
015400         88  LK-CNV-NO-RATE          VALUE 'NR'.                  00015400
015500     05  FILLER                  PIC X(10) VALUE SPACES.          00015500
015600*                                                                 00015600
015700 01  LK-CNV-COMM-COUNT           PIC S9(05) COMP-3.               00015700
015800*    LK-CNV-COMM-TABLE IS LDGNITE'S ALL-COMM-CODE-TABLE PASSED    00015800
015900*    BY REFERENCE - EVERY COMMODITY ON FILE, NOT JUST THE AUTO-   00015900
016000*    UPDATE SUBSET, SINCE A MANUALLY-PRICED COMMODITY IS STILL    00016000
016100*    A VALID CODE HERE (LDG-0187).  ENTRY LAYOUT MUST STAY        00016100
016200*    IDENTICAL ON BOTH SIDES OF THE CALL OR THE SUBSCRIPT WALK    00016200
016300*    GOES WRONG.                                                  00016300
016400 01  LK-CNV-COMM-TABLE.                                           00016400
016500     05  LK-CNV-COMM-ENTRY OCCURS 0 TO 2000 TIMES                 00016500
016600                 DEPENDING ON LK-CNV-COMM-COUNT.                  00016600
016700         10  LK-CNV-COMM-CODE    PIC X(10).                       00016700
016800*                                                                 00016800
016900 01  LK-CNV-RATE-COUNT           PIC S9(07) COMP-3.               00016900
017000*    LK-CNV-RATE-TABLE IS LDGNITE'S WS-RATE-TABLE PASSED BY       00017000
017100*    REFERENCE - SAME BYTE-FOR-BYTE ENTRY LAYOUT REQUIREMENT      00017100
017200*    AS LK-CNV-COMM-TABLE ABOVE.                                  00017200
017300 01  LK-CNV-RATE-TABLE.                                           00017300
017400     05  LK-CNV-RATE-ENTRY OCCURS 0 TO 50000 TIMES                00017400
017500                 DEPENDING ON LK-CNV-RATE-COUNT.                  00017500
017600         10  LK-CNV-RT-COMM      PIC X(10).                       00017600
017700         10  LK-CNV-RT-UNIT      PIC X(10).                       00017700
017800         10  LK-CNV-RT-DATE      PIC 9(08).                       00017800
017900         10  LK-CNV-RT-AMOUNT    PIC S9(15)V9(05).                00017900
018000*                                                                 00018000
018100****************************************************************  00018100
018200 PROCEDURE DIVISION USING LK-CNV-PARMS, LK-CNV-COMM-COUNT,        00018200
018300         LK-CNV-COMM-TABLE, LK-CNV-RATE-COUNT, LK-CNV-RATE-TABLE. 00018300
018400****************************************************************  00018400
018500*                                                                 00018500
018600****************************************************************  00018600
018700*    PARA  : 0000-CONVERT-RATE                                  * 00018700
018800*    CALLED BY : LDGNITE PARA 3020-APPLY-POSTING, ONCE PER      * 00018800
018900*                POSTING LEG WHOSE CURRENCY IS NOT THE OWNING   * 00018900
019000*                ACCOUNT'S DEFAULT.                              *00019000
019100*    DOES  : TOP-LEVEL CONTROL FOR THE WHOLE SUBROUTINE.  TRIES * 00019100
019200*            THE RATE SEARCHES IN ORDER - SAME CODE, DIRECT,    * 00019200
019300*            INVERSE, THEN ONE INDIRECT HOP - STOPPING AT THE   * 00019300
019400*            FIRST ONE THAT SUCCEEDS.  NEVER FALLS THROUGH TO   * 00019400
019500*            A LOWER-PRIORITY SEARCH ONCE A RATE IS FOUND.      * 00019500
019600*    IN    : LK-CNV-PARMS (AMOUNT/FROM/TO/AS-OF), LK-CNV-COMM-  * 00019600
019700*            TABLE, LK-CNV-RATE-TABLE                           * 00019700
019800*    OUT   : LK-CNV-RESULT, LK-CNV-STATUS (OK/BC/NR)            * 00019800
019900****************************************************************  00019900
020000 0000-CONVERT-RATE.                                               00020000
020100     MOVE 'OK' TO LK-CNV-STATUS.                                  00020100
020200     MOVE ZEROS TO LK-CNV-RESULT.                                 00020200
020300*                                                                 00020300
020400     PERFORM 0050-VALIDATE-CODES THRU 0050-EXIT.                  00020400
020500     IF LK-CNV-BAD-CODE                                           00020500
020600         GOBACK                                                   00020600
020700     END-IF.                                                      00020700
020800*                                                                 00020800
020900     IF LK-CNV-FROM-CODE = LK-CNV-TO-CODE                         00020900
021000         MOVE LK-CNV-AMOUNT TO LK-CNV-RESULT                      00021000
021100         GOBACK                                                   00021100
021200     END-IF.                                                      00021200
021300*                                                                 00021300
021400     MOVE LK-CNV-FROM-CODE TO WS-HOP-FROM.                        00021400
021500     MOVE LK-CNV-TO-CODE   TO WS-HOP-TO.                          00021500
021600     PERFORM 0100-FIND-DIRECT-RATE THRU 0100-EXIT.                00021600
021700     IF WS-RATE-FOUND                                             00021700
021800         COMPUTE LK-CNV-RESULT ROUNDED =                          00021800
021900                 LK-CNV-AMOUNT * WS-FOUND-RATE                    00021900
022000         GOBACK                                                   00022000
022100     END-IF.                                                      00022100
022200*                                                                 00022200
022300     PERFORM 0200-FIND-INVERSE-RATE THRU 0200-EXIT.               00022300
022400     IF WS-RATE-FOUND                                             00022400
022500         IF WS-FOUND-RATE = ZERO                                  00022500
022600             MOVE 'NR' TO LK-CNV-STATUS                           00022600
022700         ELSE                                                     00022700
022800             COMPUTE LK-CNV-RESULT ROUNDED =                      00022800
022900                     LK-CNV-AMOUNT / WS-FOUND-RATE                00022900
023000         END-IF                                                   00023000
023100         GOBACK                                                   00023100
023200     END-IF.                                                      00023200
023300*                                                                 00023300
023400     PERFORM 0300-FIND-INDIRECT-RATE THRU 0300-EXIT.              00023400
023500     IF NOT WS-HOP-OK                                             00023500
023600         MOVE 'NR' TO LK-CNV-STATUS                               00023600
023700     ELSE                                                         00023700
023800         MOVE WS-HOP-AMOUNT TO LK-CNV-RESULT                      00023800
023900     END-IF.                                                      00023900
024000     GOBACK.                                                      00024000
024100*                                                                 00024100
024200*                                                                 00024200
024300*    0050-VALIDATE-CODES - CONFIRMS BOTH LK-CNV-FROM-CODE AND     00024300
024400*    LK-CNV-TO-CODE APPEAR SOMEWHERE IN LK-CNV-COMM-TABLE BEFORE  00024400
024500*    ANY RATE SEARCH IS ATTEMPTED.  CALLED ONCE, FIRST THING, BY  00024500
024600*    0000-CONVERT-RATE.  SETS LK-CNV-BAD-CODE AND RETURNS EARLY   00024600
024700*    RATHER THAN LETTING AN UNKNOWN COMMODITY REACH THE RATE      00024700
024800*    TABLE SCAN AT ALL - LDG-0014.                                00024800
024900*                                                                 00024900
025000 0050-VALIDATE-CODES.                                             00025000
025100     MOVE 'N' TO WS-RATE-FOUND-SW.                                00025100
025200     PERFORM 0060-SCAN-COMM-TABLE                                 00025200
025300         VARYING WS-CX FROM 1 BY 1                                00025300
025400         UNTIL WS-CX > LK-CNV-COMM-COUNT                          00025400
025500            OR LK-CNV-FROM-CODE = LK-CNV-COMM-CODE(WS-CX).        00025500
025600     IF WS-CX > LK-CNV-COMM-COUNT                                 00025600
025700         MOVE 'BC' TO LK-CNV-STATUS                               00025700
025800         GO TO 0050-EXIT                                          00025800
025900     END-IF.                                                      00025900
026000     PERFORM 0060-SCAN-COMM-TABLE                                 00026000
026100         VARYING WS-CX FROM 1 BY 1                                00026100
026200         UNTIL WS-CX > LK-CNV-COMM-COUNT                          00026200
026300            OR LK-CNV-TO-CODE = LK-CNV-COMM-CODE(WS-CX).          00026300
026400     IF WS-CX > LK-CNV-COMM-COUNT                                 00026400
026500         MOVE 'BC' TO LK-CNV-STATUS                               00026500
026600     END-IF.                                                      00026600
026700 0050-EXIT.                                                       00026700
026800     EXIT.                                                        00026800
026900*                                                                 00026900
027000*                                                                 00027000
027100*    0060-SCAN-COMM-TABLE - THE PERFORMED BODY OF THE VARYING     00027100
027200*    LOOP IN 0050-VALIDATE-CODES.  THE COMPARE ITSELF IS CARRIED  00027200
027300*    IN THE UNTIL CLAUSE, SO THIS PARAGRAPH IS A CONTINUE STUB -  00027300
027400*    IT EXISTS ONLY SO THE LOOP HAS A PERFORM TARGET, THE SAME    00027400
027500*    IDIOM USED THROUGHOUT LDGNITE'S TABLE SEARCHES.              00027500
027600*                                                                 00027600
027700 0060-SCAN-COMM-TABLE.                                            00027700
027800     CONTINUE.                                                    00027800
027900*                                                                 00027900
028000*                                                                 00028000
028100*    0100-FIND-DIRECT-RATE - SCANS LK-CNV-RATE-TABLE FOR THE      00028100
028200*    LATEST RATE POSTED ON OR BEFORE LK-CNV-ASOF-DATE WHERE THE   00028200
028300*    STORED COMMODITY/UNIT PAIR MATCHES WS-HOP-FROM/WS-HOP-TO AS  00028300
028400*    GIVEN.  CALLED BY 0000-CONVERT-RATE FOR THE FIRST TRY AND    00028400
028500*    BY 0300-FIND-INDIRECT-RATE FOR EACH LEG OF THE BASE-         00028500
028600*    CURRENCY HOP.  LEAVES WS-RATE-FOUND AND, WHEN FOUND,         00028600
028700*    WS-FOUND-RATE SET FOR THE CALLER TO APPLY.                   00028700
028800*                                                                 00028800
028900 0100-FIND-DIRECT-RATE.                                           00028900
029000     MOVE 'N' TO WS-RATE-FOUND-SW.                                00029000
029100     MOVE ZEROS TO WS-FOUND-DATE.                                 00029100
029200     PERFORM 0110-SCAN-DIRECT-ENTRY                               00029200
029300         VARYING WS-RX FROM 1 BY 1                                00029300
029400         UNTIL WS-RX > LK-CNV-RATE-COUNT.                         00029400
029500 0100-EXIT.                                                       00029500
029600     EXIT.                                                        00029600
029700*                                                                 00029700
029800*                                                                 00029800
029900*    0110-SCAN-DIRECT-ENTRY - ONE TABLE-ENTRY TEST FOR THE LOOP   00029900
030000*    IN 0100-FIND-DIRECT-RATE.  KEEPS THE LATEST QUALIFYING DATE  00030000
030100*    RATHER THAN STOPPING AT THE FIRST MATCH, SINCE THE RATE      00030100
030200*    TABLE IS NOT GUARANTEED SORTED BY DATE WITHIN COMMODITY.     00030200
030300*                                                                 00030300
030400 0110-SCAN-DIRECT-ENTRY.                                          00030400
030500     IF LK-CNV-RT-COMM(WS-RX) = WS-HOP-FROM                       00030500
030600        AND LK-CNV-RT-UNIT(WS-RX) = WS-HOP-TO                     00030600
030700        AND LK-CNV-RT-DATE(WS-RX) NOT > LK-CNV-ASOF-DATE          00030700
030800        AND LK-CNV-RT-DATE(WS-RX) >= WS-FOUND-DATE                00030800
030900         MOVE 'Y' TO WS-RATE-FOUND-SW                             00030900
031000         MOVE LK-CNV-RT-DATE(WS-RX)   TO WS-FOUND-DATE            00031000
031100         MOVE LK-CNV-RT-AMOUNT(WS-RX) TO WS-FOUND-RATE            00031100
031200     END-IF.                                                      00031200
031300*                                                                 00031300
031400*                                                                 00031400
031500*    0200-FIND-INVERSE-RATE - SAME SEARCH AS 0100-FIND-DIRECT-    00031500
031600*    RATE WITH THE COMMODITY/UNIT PAIR REVERSED - LDG-0006.       00031600
031700*    CALLED WHEN NO DIRECT RATE EXISTS, SO A STORED EUR-TO-USD    00031700
031800*    RATE CAN STILL ANSWER A USD-TO-EUR REQUEST BY DIVISION.      00031800
031900*    A FOUND RATE OF ZERO IS TREATED AS NO-RATE BY THE CALLER -   00031900
032000*    LDG-0095 - RATHER THAN LETTING THE DIVIDE ABEND THE STEP.    00032000
032100*                                                                 00032100
032200 0200-FIND-INVERSE-RATE.                                          00032200
032300     MOVE 'N' TO WS-RATE-FOUND-SW.                                00032300
032400     MOVE ZEROS TO WS-FOUND-DATE.                                 00032400
032500     PERFORM 0210-SCAN-INVERSE-ENTRY                              00032500
032600         VARYING WS-RX FROM 1 BY 1                                00032600
032700         UNTIL WS-RX > LK-CNV-RATE-COUNT.                         00032700
032800 0200-EXIT.                                                       00032800
032900     EXIT.                                                        00032900
033000*                                                                 00033000
033100*                                                                 00033100
033200*    0210-SCAN-INVERSE-ENTRY - ONE TABLE-ENTRY TEST FOR THE LOOP  00033200
033300*    IN 0200-FIND-INVERSE-RATE.  MIRRORS 0110-SCAN-DIRECT-ENTRY   00033300
033400*    WITH RATE-COMM/RATE-UNIT SWAPPED.                            00033400
033500*                                                                 00033500
033600 0210-SCAN-INVERSE-ENTRY.                                         00033600
033700     IF LK-CNV-RT-COMM(WS-RX) = WS-HOP-TO                         00033700
033800        AND LK-CNV-RT-UNIT(WS-RX) = WS-HOP-FROM                   00033800
033900        AND LK-CNV-RT-DATE(WS-RX) NOT > LK-CNV-ASOF-DATE          00033900
034000        AND LK-CNV-RT-DATE(WS-RX) >= WS-FOUND-DATE                00034000
034100         MOVE 'Y' TO WS-RATE-FOUND-SW                             00034100
034200         MOVE LK-CNV-RT-DATE(WS-RX)   TO WS-FOUND-DATE            00034200
034300         MOVE LK-CNV-RT-AMOUNT(WS-RX) TO WS-FOUND-RATE            00034300
034400     END-IF.                                                      00034400
034500*                                                                 00034500
034600*                                                                 00034600
034700*    0300-FIND-INDIRECT-RATE - CALLED BY 0000-CONVERT-RATE ONLY   00034700
034800*    WHEN NEITHER A DIRECT NOR AN INVERSE RATE WAS ON FILE.       00034800
034900*    ROUTES THE CONVERSION THROUGH THE BASE CURRENCY (EUR) IN     00034900
035000*    TWO LEGS - LDG-0037.  LEAVES WS-HOP-OK AND, WHEN SET,        00035000
035100*    WS-HOP-AMOUNT FOR 0000-CONVERT-RATE TO MOVE TO THE RESULT.   00035100
035200 0300-FIND-INDIRECT-RATE.                                         00035200
035300*    ONE HOP ONLY, FROM -> BASE -> TO.  LK-CNV-FROM-CODE AND    * 00035300
035400*    LK-CNV-TO-CODE ARE NEVER ALTERED HERE (THEY ARE THE          00035400
035500*    CALLER'S PARAMETERS) - ONLY THE WS-HOP- SCRATCH FIELDS       00035500
035600*    ARE REASSIGNED BETWEEN THE TWO LEGS, SO NEITHER LEG CAN    * 00035600
035700*    REUSE THE FROM OR TO COMMODITY AND A CIRCULAR RATE         * 00035700
035800*    DEFINITION CANNOT EXTEND THE SEARCH - LDG-0168.            * 00035800
035900     MOVE 'N' TO WS-HOP-OK-SW.                                    00035900
036000     IF WS-HOP-FROM = WS-BASE-CURRENCY                            00036000
036100         OR WS-HOP-TO = WS-BASE-CURRENCY                          00036100
036200         GO TO 0300-EXIT                                          00036200
036300     END-IF.                                                      00036300
036400*                                                                 00036400
036500     MOVE WS-HOP-TO        TO WS-ORIG-TO.                         00036500
036600     MOVE WS-BASE-CURRENCY TO WS-HOP-TO.                          00036600
036700     PERFORM 0100-FIND-DIRECT-RATE THRU 0100-EXIT.                00036700
036800     IF WS-RATE-FOUND                                             00036800
036900         COMPUTE WS-HOP-AMOUNT ROUNDED =                          00036900
037000                 LK-CNV-AMOUNT * WS-FOUND-RATE                    00037000
037100     ELSE                                                         00037100
037200         PERFORM 0200-FIND-INVERSE-RATE THRU 0200-EXIT            00037200
037300         IF WS-RATE-FOUND AND WS-FOUND-RATE NOT = ZERO            00037300
037400             COMPUTE WS-HOP-AMOUNT ROUNDED =                      00037400
037500                     LK-CNV-AMOUNT / WS-FOUND-RATE                00037500
037600         ELSE                                                     00037600
037700             MOVE 'N' TO WS-RATE-FOUND-SW                         00037700
037800         END-IF                                                   00037800
037900     END-IF.                                                      00037900
038000     IF NOT WS-RATE-FOUND                                         00038000
038100         GO TO 0300-EXIT                                          00038100
038200     END-IF.                                                      00038200
038300*                                                                 00038300
038400     MOVE WS-BASE-CURRENCY  TO WS-HOP-FROM.                       00038400
038500     MOVE WS-ORIG-TO        TO WS-HOP-TO.                         00038500
038600     PERFORM 0100-FIND-DIRECT-RATE THRU 0100-EXIT.                00038600
038700     IF WS-RATE-FOUND                                             00038700
038800         COMPUTE WS-HOP-AMOUNT ROUNDED =                          00038800
038900                 WS-HOP-AMOUNT * WS-FOUND-RATE                    00038900
039000         MOVE 'Y' TO WS-HOP-OK-SW                                 00039000
039100     ELSE                                                         00039100
039200         PERFORM 0200-FIND-INVERSE-RATE THRU 0200-EXIT            00039200
039300         IF WS-RATE-FOUND AND WS-FOUND-RATE NOT = ZERO            00039300
039400             COMPUTE WS-HOP-AMOUNT ROUNDED =                      00039400
039500                     WS-HOP-AMOUNT / WS-FOUND-RATE                00039500
039600             MOVE 'Y' TO WS-HOP-OK-SW                             00039600
039700         END-IF                                                   00039700
039800     END-IF.                                                      00039800
039900 0300-EXIT.                                                       00039900
040000     EXIT.                                                        00040000
