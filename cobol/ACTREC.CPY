000100****************************************************************  00000100
000200*                                                               * 00000200
000300*    COPYBOOK    :  ACTREC                                     *  00000300
000400*    DESCRIPTION :  ACCOUNT MASTER RECORD LAYOUT - ONE NODE     * 00000400
000500*                   OF THE DOUBLE-ENTRY ACCOUNT HIERARCHY       * 00000500
000600*    RECORD LENGTH :  120 BYTES, FIXED                          * 00000600
000700*                                                               * 00000700
000800*    ACCT-PARENT-ID OF ZERO MARKS A ROOT ACCOUNT.  ACCT-NAME    * 00000800
000900*    IS UNIQUE WITHIN A PARENT, NOT UNIQUE ACROSS THE FILE.     * 00000900
001000*                                                               * 00001000
001100*    MAINTENANCE HISTORY                                        * 00001100
001200*    ------------------                                        *  00001200
001300*    YY/MM/DD  BY     TICKET     DESCRIPTION                    * 00001300
001400*    --------  -----  ---------  -----------------------------*   00001400
001500*    90/02/14  RTW    LDG-0014   ORIGINAL COPYBOOK              * 00001500
001600*    95/07/21  RTW    LDG-0095   ADDED ACCT-BANK-NAME            *00001600
001700*    98/11/19  DSH    LDG-0112   Y2K REVIEW - NO DATE FIELDS    * 00001700
001800*                                                               * 00001800
001900****************************************************************  00001900
002000 01  ACCOUNT-REC.                                                 00002000
002100     05  ACCT-ID                PIC 9(06).                        00002100
002200     05  ACCT-PARENT-ID         PIC 9(06).                        00002200
002300     05  ACCT-NAME              PIC X(50).                        00002300
002400     05  ACCT-TYPE              PIC X(12).                        00002400
002500         88  ACCT-TYPE-ASSETS      VALUE 'ASSETS'.                00002500
002600         88  ACCT-TYPE-LIABILITY   VALUE 'LIABILITIES'.           00002600
002700         88  ACCT-TYPE-EXPENSES    VALUE 'EXPENSES'.              00002700
002800         88  ACCT-TYPE-INCOME      VALUE 'INCOME'.                00002800
002900         88  ACCT-TYPE-EQUITY      VALUE 'EQUITY'.                00002900
003000         88  ACCT-TYPE-CASH        VALUE 'CASH'.                  00003000
003100         88  ACCT-TYPE-OTHER       VALUE 'OTHER'.                 00003100
003200     05  ACCT-BANK-NAME         PIC X(30).                        00003200
003300     05  ACCT-DFLT-CURR         PIC X(10).                        00003300
003400     05  FILLER                 PIC X(06).                        00003400
